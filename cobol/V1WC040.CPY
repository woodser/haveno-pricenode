000100*****************************************************************
000200*                                                               *
000300*   V1WC040  --  CLASIFICACION DE MONEDA (CURRENCY-CLASS)     *
000400*   ------------------------------------------------------     *
000500*   TABLA DE REFERENCIA QUE INDICA SI UN CODIGO DE MONEDA ES   *
000600*   FIAT O CRIPTO.  SE USA EN LA DERIVACION DE TASAS CRUZADAS  *
000700*   DE XMR (V1B005Z) PARA DECIDIR LA FORMULA DE PUENTE.        *
000800*                                                               *
000900*   LOG DE MODIFICACIONES                                      *
001000*   ---------------------                                      *
001100*   FECHA      AUTOR   TICKET    DESCRIPCION                   *
001200*   22/05/1991 A.SOTO  V1-0288   VERSION ORIGINAL              *
001300*   11/04/2006 L.PAEZ  V1-0399   SE AGREGAN CAMPOS DE CONTROL  *
001400*                                 DE DECIMALES ESTANDAR Y       *
001500*                                 MARCA DE MONEDA BLUE ARS      *
001600*****************************************************************
001700 01  CLASE-MONEDA-REG.
001800     05  CLM-COD-MONEDA              PIC X(03).
001900     05  CLM-TIPO-MONEDA             PIC X(01).
002000         88  CLM-ES-FIAT                        VALUE 'F'.
002100         88  CLM-ES-CRIPTO                      VALUE 'C'.
002200     05  CLM-COD-SISTEMA-ORIGEN      PIC X(04)   VALUE SPACES.
002300     05  CLM-CANT-DECIMALES-STD      PIC S9(02) COMP VALUE ZEROS.
002400     05  CLM-IND-MONEDA-BLUE         PIC X(01)   VALUE 'N'.
002500         88  CLM-ES-MONEDA-BLUE                  VALUE 'S'.
002600     05  CLM-RESERVADO-1             PIC X(20)   VALUE SPACES.
002700     05  FILLER                      PIC X(16).
