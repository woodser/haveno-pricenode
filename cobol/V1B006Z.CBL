000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    V1B006Z.
000300 AUTHOR.        R.PINO.
000400 INSTALLATION.  DEPTO. DE SISTEMAS - AREA MERCADOS.
000500 DATE-WRITTEN.  04/09/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - VER NORMA DE SEGURIDAD 04.
000800*****************************************************************
000900*                                                               *
001000*   V1B006Z  --  REPORTE DE PRECIOS DE MERCADO CONSOLIDADO    *
001100*   ------------------------------------------------------     *
001200*   SUBPROGRAMA INVOCADO DESDE V1B001Z.  EMITE EL REPORTE      *
001300*   FINAL DE LA CORRIDA: UN BLOQUE DE CABECERA CON UNA LINEA   *
001400*   POR CADA PROVEEDOR QUE APORTO COTIZACIONES (PREFIJO,       *
001500*   ULTIMO TIMESTAMP Y CANTIDAD DE COTIZACIONES), SEGUIDO DE   *
001600*   UN BLOQUE DE DETALLE CON UNA LINEA POR CADA TASA DEL       *
001700*   CONJUNTO FINAL YA ORDENADO (MONEDA BASE, CONTRAPARTE,      *
001800*   PRECIO, TIMESTAMP Y PROVEEDOR).  NO LLEVA SUBTOTALES.      *
001900*                                                               *
002000*   LOG DE MODIFICACIONES                                      *
002100*   ---------------------                                      *
002200*   FECHA      AUTOR   TICKET    DESCRIPCION                   *
002300*   04/09/1991 R.PINO  V1-0305   VERSION ORIGINAL              *
002400*   14/01/1999 R.PINO  V1-0311   AMPLIACION DE TIMESTAMP PARA  *
002500*                                 EL AÑO 2000 EN LA IMPRESION   *
002600*   11/04/2006 L.PAEZ  V1-0399   SE AGREGA TRAZA (UPSI-0) DE    *
002700*                                 LAS LINEAS DE CABECERA Y      *
002800*                                 DETALLE ANTES DE ESCRIBIRLAS  *
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     UPSI-0 ON STATUS IS SW-UPSI0-ON
003500            OFF STATUS IS SW-UPSI0-OFF.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT ARCH-REPORTE-TASAS ASSIGN TO REPOTASA
003900         ORGANIZATION IS SEQUENTIAL
004000         FILE STATUS IS WS-REPORTE-STATUS.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  ARCH-REPORTE-TASAS
004400     LABEL RECORDS ARE STANDARD.
004500 01  LINEA-REPORTE-TASAS         PIC X(80).
004600 WORKING-STORAGE SECTION.
004700 01  WS-REPORTE-STATUS            PIC X(02)   VALUE '00'.
004800     88  WS-REPORTE-OK                        VALUE '00'.
004900 01  WS-CONTADORES.
005000     05  IX-META                  PIC S9(02) COMP VALUE ZEROS.
005100     05  IX-DETALLE               PIC S9(05) COMP VALUE ZEROS.
005200*    VISTA EN BLOQUE PARA REINICIALIZAR LOS DOS INDICES DE
005300*    IMPRESION DE UNA SOLA VEZ AL COMIENZO DEL REPORTE
005400 01  WS-CONTADORES-GRP REDEFINES WS-CONTADORES.
005500     05  WS-CONTADORES-BLOQUE     PIC X(06).
005600 01  WL-TITULO.
005700     05  FILLER                   PIC X(30)   VALUE
005800         'REPORTE DE PRECIOS DE MERCADO'.
005900     05  FILLER                   PIC X(12)   VALUE
006000         ' CONSOLIDADO'.
006100     05  FILLER                   PIC X(38)   VALUE SPACES.
006200 01  WL-CABECERA-PROVEEDOR.
006300     05  FILLER                   PIC X(10)   VALUE
006400         'PROVEEDOR:'.
006500     05  WL-CAB-PREFIJO           PIC X(10).
006600     05  FILLER                   PIC X(11)   VALUE
006700         'ULT-TS(SEG)'.
006800     05  WL-CAB-TIMESTAMP         PIC ---------9.
006900     05  FILLER                   PIC X(06)   VALUE ' CANT:'.
007000     05  WL-CAB-CANTIDAD          PIC ZZZZ9.
007100     05  FILLER                   PIC X(35)   VALUE SPACES.
007200*    VISTA EN BLOQUE DE LA LINEA DE CABECERA, USADA PARA
007300*    VOLCARLA COMPLETA A TRAZA (UPSI-0) ANTES DE ESCRIBIRLA
007400 01  WL-CABECERA-PROV-GRP REDEFINES WL-CABECERA-PROVEEDOR.
007500     05  WL-CABECERA-PROV-BLOQUE  PIC X(80).
007600 01  WL-DETALLE-TASA.
007700     05  WL-DET-BASE              PIC X(03).
007800     05  FILLER                   PIC X(01)   VALUE '/'.
007900     05  WL-DET-CONTRA            PIC X(03).
008000     05  FILLER                   PIC X(02)   VALUE SPACES.
008100     05  WL-DET-PRECIO            PIC ---------9,99999999.
008200     05  FILLER                   PIC X(02)   VALUE SPACES.
008300     05  WL-DET-TIMESTAMP         PIC ---------9.
008400     05  FILLER                   PIC X(02)   VALUE SPACES.
008500     05  WL-DET-PROVEEDOR         PIC X(20).
008600     05  FILLER                   PIC X(18)   VALUE SPACES.
008700*    VISTA EN BLOQUE DE LA LINEA DE DETALLE, USADA PARA
008800*    VOLCARLA COMPLETA A TRAZA (UPSI-0) ANTES DE ESCRIBIRLA
008900 01  WL-DETALLE-TASA-GRP REDEFINES WL-DETALLE-TASA.
009000     05  WL-DETALLE-TASA-BLOQUE   PIC X(80).
009100 01  WL-LINEA-BLANCO              PIC X(80)   VALUE SPACES.
009200 01  SW-UPSI0-ON                  PIC X(01).
009300 01  SW-UPSI0-OFF                 PIC X(01).
009400 LINKAGE SECTION.
009500 01  LK-CANT-PROVEEDORES-M        PIC S9(02) COMP.
009600 01  LK-TABLA-PROVEEDOR-META.
009700     05  LK-PROVEEDOR-META OCCURS 3 TIMES
009800                              INDEXED BY IX-PROV-L.
009900         COPY V1WC030.
010000 01  LK-CANT-TASAS-AGREG          PIC S9(05) COMP.
010100 01  LK-TABLA-TASA-AGREGADA.
010200     05  LK-TASA-AGREGADA OCCURS 500 TIMES
010300                              INDEXED BY IX-TASA-L.
010400         COPY V1WC020.
010500 01  LK-BGECRET0.
010600     COPY BGECRET0.
010700 PROCEDURE DIVISION USING LK-CANT-PROVEEDORES-M
010800                           LK-TABLA-PROVEEDOR-META
010900                           LK-CANT-TASAS-AGREG
011000                           LK-TABLA-TASA-AGREGADA
011100                           LK-BGECRET0.
011200*-----------------------------------------------------------*
011300 MAINLINE SECTION.
011400 MAINLINE-INICIO.
011500     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT
011600     PERFORM 2000-PROCESO THRU 2000-PROCESO-EXIT
011700     PERFORM 3000-FIN THRU 3000-FIN-EXIT
011800     GOBACK.
011900 MAINLINE-EXIT.
012000     EXIT.
012100*-----------------------------------------------------------*
012200 1000-INICIO.
012300     MOVE '00' TO BGE-COD-RETORNO OF LK-BGECRET0
012400     MOVE LOW-VALUES TO WS-CONTADORES-BLOQUE
012500     OPEN OUTPUT ARCH-REPORTE-TASAS
012600     IF NOT WS-REPORTE-OK
012700         PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
012800     END-IF
012900     WRITE LINEA-REPORTE-TASAS FROM WL-TITULO
013000         AFTER ADVANCING TOP-OF-FORM
013100     WRITE LINEA-REPORTE-TASAS FROM WL-LINEA-BLANCO
013200         AFTER ADVANCING 1 LINE.
013300 1000-INICIO-EXIT.
013400     EXIT.
013500*-----------------------------------------------------------*
013600 2000-PROCESO.
013700     PERFORM 2100-IMPRIME-CABECERAS
013800         THRU 2100-IMPRIME-CABECERAS-EXIT
013900     WRITE LINEA-REPORTE-TASAS FROM WL-LINEA-BLANCO
014000         AFTER ADVANCING 1 LINE
014100     PERFORM 2200-IMPRIME-DETALLE
014200         THRU 2200-IMPRIME-DETALLE-EXIT.
014300 2000-PROCESO-EXIT.
014400     EXIT.
014500*-----------------------------------------------------------*
014600*    UNA LINEA DE CABECERA POR CADA PROVEEDOR CONFIGURADO    *
014700*    QUE APORTO AL MENOS UNA COTIZACION EN LA CORRIDA        *
014800*-----------------------------------------------------------*
014900 2100-IMPRIME-CABECERAS.
015000     MOVE 1 TO IX-META
015100     PERFORM 2150-IMPRIME-UNA-CABECERA
015200         THRU 2150-IMPRIME-UNA-CABECERA-EXIT
015300         UNTIL IX-META > LK-CANT-PROVEEDORES-M.
015400 2100-IMPRIME-CABECERAS-EXIT.
015500     EXIT.
015600*-----------------------------------------------------------*
015700 2150-IMPRIME-UNA-CABECERA.
015800     MOVE PVM-PREFIJO-PROVEEDOR(IX-META) TO WL-CAB-PREFIJO
015900     MOVE PVM-ULTIMO-TIMESTAMP(IX-META) TO WL-CAB-TIMESTAMP       V1-0311
016000     MOVE PVM-CANT-COTIZACIONES(IX-META) TO WL-CAB-CANTIDAD
016100     IF UPSI-0                                                    V1-0399
016200         DISPLAY 'V1B006Z - LINEA CABECERA=' WL-CABECERA-PROV-BLOQUE
016300     END-IF
016400     WRITE LINEA-REPORTE-TASAS FROM WL-CABECERA-PROVEEDOR
016500         AFTER ADVANCING 1 LINE
016600     SET IX-META UP BY 1.
016700 2150-IMPRIME-UNA-CABECERA-EXIT.
016800     EXIT.
016900*-----------------------------------------------------------*
017000*    UNA LINEA DE DETALLE POR CADA TASA DEL CONJUNTO FINAL   *
017100*    YA ORDENADO POR MONEDA BASE Y MONEDA CONTRAPARTE        *
017200*-----------------------------------------------------------*
017300 2200-IMPRIME-DETALLE.
017400     MOVE 1 TO IX-DETALLE
017500     PERFORM 2250-IMPRIME-UN-DETALLE
017600         THRU 2250-IMPRIME-UN-DETALLE-EXIT
017700         UNTIL IX-DETALLE > LK-CANT-TASAS-AGREG.
017800 2200-IMPRIME-DETALLE-EXIT.
017900     EXIT.
018000*-----------------------------------------------------------*
018100 2250-IMPRIME-UN-DETALLE.
018200     MOVE AGR-MONEDA-BASE(IX-DETALLE) TO WL-DET-BASE
018300     MOVE AGR-MONEDA-CONTRAPARTE(IX-DETALLE)
018400         TO WL-DET-CONTRA
018500     MOVE AGR-PRECIO(IX-DETALLE) TO WL-DET-PRECIO
018600     MOVE AGR-TIMESTAMP-SEG(IX-DETALLE) TO WL-DET-TIMESTAMP
018700     MOVE AGR-NOMBRE-PROVEEDOR(IX-DETALLE)
018800         TO WL-DET-PROVEEDOR
018900     IF UPSI-0                                                    V1-0399
019000         DISPLAY 'V1B006Z - LINEA DETALLE=' WL-DETALLE-TASA-BLOQUE
019100     END-IF
019200     WRITE LINEA-REPORTE-TASAS FROM WL-DETALLE-TASA
019300         AFTER ADVANCING 1 LINE
019400     SET IX-DETALLE UP BY 1.
019500 2250-IMPRIME-UN-DETALLE-EXIT.
019600     EXIT.
019700*-----------------------------------------------------------*
019800 3000-FIN.
019900     CLOSE ARCH-REPORTE-TASAS.
020000 3000-FIN-EXIT.
020100     EXIT.
020200*-----------------------------------------------------------*
020300 9999-ABEND-ARCHIVO.
020400     DISPLAY 'V1B006Z - ERROR AL ABRIR REPOTASA - STATUS='
020500              WS-REPORTE-STATUS
020600     SET BGE-RC-ABEND OF LK-BGECRET0 TO TRUE
020700     GOBACK.
020800 9999-ABEND-ARCHIVO-EXIT.
020900     EXIT.
