000100*****************************************************************
000200*                                                               *
000300*   V1WC010  --  COTIZACION CRUDA DE UN PROVEEDOR (RAW-RATE)  *
000400*   ------------------------------------------------------     *
000500*   LAYOUT DEL REGISTRO TAL COMO LO APORTA CADA PROVEEDOR DE   *
000600*   COTIZACIONES CONFIGURADO.  UN REGISTRO POR COTIZACION,     *
000700*   IDENTIFICADO POR EL PAR MONEDA-BASE / MONEDA-CONTRAPARTE.  *
000800*                                                               *
000900*   LOG DE MODIFICACIONES                                      *
001000*   ---------------------                                      *
001100*   FECHA      AUTOR   TICKET    DESCRIPCION                   *
001200*   28/08/1991 A.SOTO  V1-0300   VERSION ORIGINAL              *
001300*   11/04/2006 L.PAEZ  V1-0399   SE AGREGAN CAMPOS DE CONTROL  *
001400*                                 DE LOTE, FECHA DE CARGA E     *
001500*                                 INDICADORES DE ESTADO PARA    *
001600*                                 AUDITORIA DE LA CORRIDA       *
001700*****************************************************************
001800 01  RAW-COTIZACION-REG.
001900     05  RAW-MONEDA-BASE             PIC X(03).
002000     05  RAW-MONEDA-CONTRAPARTE      PIC X(03).
002100     05  RAW-PRECIO                  PIC S9(09)V9(08) COMP-3.
002200     05  RAW-TIMESTAMP-SEG           PIC S9(11).
002300     05  RAW-NOMBRE-PROVEEDOR        PIC X(20).
002400     05  RAW-COD-SISTEMA-ORIGEN      PIC X(04)   VALUE SPACES.
002500     05  RAW-COD-LOTE-PROCESO        PIC S9(06) COMP VALUE ZEROS.
002600     05  RAW-FECHA-CARGA             PIC 9(08)   VALUE ZEROS.
002700     05  RAW-IND-ESTADO-REG          PIC X(01)   VALUE 'A'.
002800         88  RAW-REG-ACTIVO                      VALUE 'A'.
002900         88  RAW-REG-ANULADO                      VALUE 'X'.
003000     05  RAW-CANT-DECIMALES-PRECIO   PIC S9(02) COMP VALUE 8.
003100     05  RAW-COD-MONEDA-CRIPTO-SW    PIC X(01)   VALUE 'N'.
003200         88  RAW-PAR-ES-CRIPTO                    VALUE 'S'.
003300     05  RAW-RESERVADO-1             PIC X(20)   VALUE SPACES.
003400     05  FILLER                      PIC X(10).
