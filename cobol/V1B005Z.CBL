000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    V1B005Z.
000300 AUTHOR.        R.PINO.
000400 INSTALLATION.  DEPTO. DE SISTEMAS - AREA MERCADOS.
000500 DATE-WRITTEN.  03/09/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - VER NORMA DE SEGURIDAD 04.
000800*****************************************************************
000900*                                                               *
001000*   V1B005Z  --  DERIVACION DE TASAS CRUZADAS DE XMR           *
001100*   ------------------------------------------------------     *
001200*   SUBPROGRAMA INVOCADO DESDE V1B001Z.  A PARTIR DE LA TABLA  *
001300*   DE TASAS AGREGADAS (V1B003Z) DERIVA, PARA CADA MONEDA      *
001400*   DISTINTA DE XMR PRESENTE EN LA TABLA, LA TASA CRUZADA      *
001500*   XMR/MONEDA, SIGUIENDO TRES CAMINOS SEGUN DISPONIBILIDAD:   *
001600*                                                               *
001700*     1) DIRECTO    - YA EXISTE XMR/MONEDA EN LA TABLA (CASO   *
001800*                      ESPECIAL BTC/XMR POR INVERSION)         *
001900*     2) PUENTE FIAT   - XMR/BTC * BTC/MONEDA (MONEDA FIAT)    *
002000*     3) PUENTE CRIPTO - MONEDA/USD / XMR/USD, O EN SU DEFECTO *
002100*                        MONEDA/BTC / XMR/BTC (MONEDA CRIPTO)  *
002200*                                                               *
002300*   SI NO EXISTE NINGUN GRUPO XMR/* EN LA TABLA DE ORIGEN NO   *
002400*   SE DERIVA NADA (RESULTADO VACIO, NO ES CONDICION DE ABEND) *
002500*                                                               *
002600*   LA CLASIFICACION FIAT/CRIPTO DE CADA MONEDA SE OBTIENE DEL *
002700*   ARCHIVO DE PARAMETROS CLASEMON (VER V1WC040).              *
002800*                                                               *
002900*   LOG DE MODIFICACIONES                                      *
003000*   ---------------------                                      *
003100*   FECHA      AUTOR   TICKET    DESCRIPCION                   *
003200*   03/09/1991 R.PINO  V1-0304   VERSION ORIGINAL              *
003300*   14/01/1999 R.PINO  V1-0311   VALIDACION DE TIMESTAMP Y2K   *
003400*   22/05/1991 A.SOTO  V1-0288   SE AGREGA CLASIFICACION       *
003500*                                 FIAT/CRIPTO POR ARCHIVO       *
003600*   11/06/2004 M.ROJO  V1-0392   SE PRIORIZA PUENTE POR USD    *
003700*                                 SOBRE PUENTE POR BTC EN       *
003800*                                 CRIPTOMONEDAS DISTINTAS DE    *
003900*                                 BTC                           *
004000*   11/04/2006 L.PAEZ  V1-0399   SE AGREGA TRAZA (UPSI-0) DEL   *
004100*                                 PRECIO EDITADO EN CADA UNO DE  *
004200*                                 LOS TRES CAMINOS DE DERIVACION *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     UPSI-0 ON STATUS IS SW-UPSI0-ON
004800            OFF STATUS IS SW-UPSI0-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT ARCH-CLASE-MONEDA ASSIGN TO CLASEMON
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-CLASE-STATUS.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  ARCH-CLASE-MONEDA
005700     LABEL RECORDS ARE STANDARD.
005800 01  CLASE-MONEDA-FD-REG.
005900     COPY V1WC040.
006000 WORKING-STORAGE SECTION.
006100 01  WS-CLASE-STATUS              PIC X(02)   VALUE '00'.
006200     88  WS-CLASE-OK                          VALUE '00'.
006300     88  WS-CLASE-EOF                          VALUE '10'.
006400 01  WS-CONTADORES.
006500     05  IX-TASA                  PIC S9(05) COMP VALUE ZEROS.
006600     05  IX-MONEDA                PIC S9(03) COMP VALUE ZEROS.
006700     05  IN-CLASE                 PIC S9(03) COMP VALUE ZEROS.
006800     05  WS-CANT-MONEDAS          PIC S9(03) COMP VALUE ZEROS.
006900     05  WS-CANT-TASAS-ORIGINAL   PIC S9(05) COMP VALUE ZEROS.
007000     05  WS-CANT-CLASES           PIC S9(03) COMP VALUE ZEROS.
007100 01  WS-INDICES-XMR.
007200     05  WS-IX-XMR-BTC            PIC S9(05) COMP VALUE ZEROS.
007300     05  WS-IX-XMR-USD            PIC S9(05) COMP VALUE ZEROS.
007400     05  WS-IX-BUSCADO            PIC S9(05) COMP VALUE ZEROS.
007500*    VISTA EN BLOQUE PARA REINICIALIZAR LOS TRES INDICES XMR
007600*    DE UNA SOLA VEZ AL COMIENZO DE CADA CORRIDA DEL SUBPROGRAMA
007700 01  WS-INDICES-XMR-GRP REDEFINES WS-INDICES-XMR.
007800     05  WS-INDICES-XMR-BLOQUE    PIC X(12).
007900 01  WS-PARAMETROS-BUSQUEDA.
008000     05  WS-BUSCA-BASE            PIC X(03)   VALUE SPACES.
008100     05  WS-BUSCA-CONTRA          PIC X(03)   VALUE SPACES.
008200 01  WS-VALORES-CALCULO.
008300     05  WS-PRECIO-DERIVADO       PIC S9(09)V9(08) COMP-3
008400                                   VALUE ZEROS.
008500 01  WS-PRECIO-EDITADO-GRP REDEFINES WS-VALORES-CALCULO.
008600     05  WS-PRECIO-EDITADO        PIC ZZZZZZZZ9,99999999.
008700 01  WS-TABLA-MONEDAS.
008800     05  WS-MONEDA-ITEM OCCURS 200 TIMES
008900                             INDEXED BY IX-MON-TB
009000                             PIC X(03).
009100 01  WS-MONEDA-TABLA-GRP REDEFINES WS-TABLA-MONEDAS.
009200     05  FILLER                   PIC X(600).
009300 01  WS-TABLA-CLASES.
009400     05  WS-CLASE-ITEM OCCURS 200 TIMES INDEXED BY IX-CLASE-TB.
009500         10  WS-CLASE-COD-MONEDA     PIC X(03).
009600         10  WS-CLASE-TIPO-MONEDA    PIC X(01).
009700             88  WS-CLASE-ES-FIAT              VALUE 'F'.
009800             88  WS-CLASE-ES-CRIPTO            VALUE 'C'.
009900         10  FILLER                  PIC X(16).
010000 01  CT-CONSTANTES-DIVISAS.
010100     COPY V1WC060.
010200 01  SW-INDICADORES.
010300     05  SW-EXISTE-XMR-BASE       PIC X(01)   VALUE 'N'.
010400         88  EXISTE-GRUPO-XMR                 VALUE 'S'.
010500     05  SW-YA-EN-TABLA           PIC X(01)   VALUE 'N'.
010600         88  MONEDA-YA-EN-TABLA               VALUE 'S'.
010700     05  SW-TASA-ENCONTRADA       PIC X(01)   VALUE 'N'.
010800         88  TASA-FUE-ENCONTRADA              VALUE 'S'.
010900     05  SW-CLASE-ENCONTRADA      PIC X(01)   VALUE 'N'.
011000         88  CLASE-FUE-ENCONTRADA              VALUE 'S'.
011100     05  SW-UPSI0-ON              PIC X(01).
011200     05  SW-UPSI0-OFF             PIC X(01).
011300 LINKAGE SECTION.
011400 01  LK-CANT-TASAS-AGREG          PIC S9(05) COMP.
011500 01  LK-TABLA-TASA-AGREGADA.
011600     05  LK-TASA-AGREGADA OCCURS 500 TIMES
011700                              INDEXED BY IX-TASA-L.
011800         COPY V1WC020.
011900 01  LK-BGECRET0.
012000     COPY BGECRET0.
012100 PROCEDURE DIVISION USING LK-CANT-TASAS-AGREG
012200                           LK-TABLA-TASA-AGREGADA
012300                           LK-BGECRET0.
012400*-----------------------------------------------------------*
012500 MAINLINE SECTION.
012600 MAINLINE-INICIO.
012700     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT
012800     IF EXISTE-GRUPO-XMR
012900         PERFORM 2000-PROCESO THRU 2000-PROCESO-EXIT
013000     END-IF
013100     PERFORM 3000-FIN THRU 3000-FIN-EXIT
013200     GOBACK.
013300 MAINLINE-EXIT.
013400     EXIT.
013500*-----------------------------------------------------------*
013600*    CARGA DE CLASIFICACION DE MONEDAS Y ANALISIS DE LA      *
013700*    TABLA DE ORIGEN - LOCALIZA XMR/BTC, XMR/USD Y ARMA LA    *
013800*    LISTA DE MONEDAS DISTINTAS DE XMR PRESENTES EN LA TABLA  *
013900*-----------------------------------------------------------*
014000 1000-INICIO.
014100     MOVE '00' TO BGE-COD-RETORNO OF LK-BGECRET0
014200     MOVE ZEROS TO WS-CANT-MONEDAS
014300     MOVE LOW-VALUES TO WS-INDICES-XMR-BLOQUE
014400     MOVE LK-CANT-TASAS-AGREG TO WS-CANT-TASAS-ORIGINAL
014500
014600     PERFORM 1100-CARGAR-CLASES-MONEDA
014700         THRU 1100-CARGAR-CLASES-MONEDA-EXIT
014800
014900     MOVE 1 TO IX-TASA
015000     PERFORM 1150-EVALUAR-TASA-ORIGEN
015100         THRU 1150-EVALUAR-TASA-ORIGEN-EXIT
015200         UNTIL IX-TASA > WS-CANT-TASAS-ORIGINAL.
015300 1000-INICIO-EXIT.
015400     EXIT.
015500*-----------------------------------------------------------*
015600 1100-CARGAR-CLASES-MONEDA.
015700     OPEN INPUT ARCH-CLASE-MONEDA
015800     IF WS-CLASE-OK
015900         PERFORM 1120-LEER-CLASE-MONEDA
016000             THRU 1120-LEER-CLASE-MONEDA-EXIT
016100             UNTIL WS-CLASE-EOF
016200         CLOSE ARCH-CLASE-MONEDA
016300     END-IF.
016400 1100-CARGAR-CLASES-MONEDA-EXIT.
016500     EXIT.
016600*-----------------------------------------------------------*
016700 1120-LEER-CLASE-MONEDA.
016800     READ ARCH-CLASE-MONEDA
016900         AT END
017000             SET WS-CLASE-EOF TO TRUE
017100         NOT AT END
017200             ADD 1 TO WS-CANT-CLASES
017300             SET IX-CLASE-TB TO WS-CANT-CLASES
017400             MOVE CLM-COD-MONEDA
017500                 TO WS-CLASE-COD-MONEDA(IX-CLASE-TB)
017600             MOVE CLM-TIPO-MONEDA
017700                 TO WS-CLASE-TIPO-MONEDA(IX-CLASE-TB)
017800     END-READ.
017900 1120-LEER-CLASE-MONEDA-EXIT.
018000     EXIT.
018100*-----------------------------------------------------------*
018200 1150-EVALUAR-TASA-ORIGEN.
018300     IF AGR-MONEDA-BASE(IX-TASA) = CT-MONEDA-DESTINO-XMR
018400         SET EXISTE-GRUPO-XMR TO TRUE
018500         IF AGR-MONEDA-CONTRAPARTE(IX-TASA) =
018600            CT-MONEDA-BASE-BTC
018700             MOVE IX-TASA TO WS-IX-XMR-BTC
018800         END-IF
018900         IF AGR-MONEDA-CONTRAPARTE(IX-TASA) =
019000            CT-MONEDA-PUENTE-USD
019100             MOVE IX-TASA TO WS-IX-XMR-USD
019200         END-IF
019300     ELSE
019400         PERFORM 1200-AGREGAR-MONEDA-TABLA
019500             THRU 1200-AGREGAR-MONEDA-TABLA-EXIT
019600     END-IF
019700     IF AGR-MONEDA-CONTRAPARTE(IX-TASA) NOT =
019800        CT-MONEDA-DESTINO-XMR
019900         MOVE AGR-MONEDA-CONTRAPARTE(IX-TASA)
020000             TO WS-BUSCA-BASE
020100         PERFORM 1250-AGREGAR-CONTRAPARTE-TABLA
020200             THRU 1250-AGREGAR-CONTRAPARTE-TABLA-EXIT
020300     END-IF
020400     SET IX-TASA UP BY 1.
020500 1150-EVALUAR-TASA-ORIGEN-EXIT.
020600     EXIT.
020700*-----------------------------------------------------------*
020800*    AGREGA LA MONEDA-BASE DE LA TASA EN CURSO (IX-TASA) A   *
020900*    LA LISTA DE DISTINTAS, SI TODAVIA NO ESTA               *
021000*-----------------------------------------------------------*
021100 1200-AGREGAR-MONEDA-TABLA.
021200     MOVE AGR-MONEDA-BASE(IX-TASA) TO WS-BUSCA-BASE
021300     PERFORM 1250-AGREGAR-CONTRAPARTE-TABLA
021400         THRU 1250-AGREGAR-CONTRAPARTE-TABLA-EXIT.
021500 1200-AGREGAR-MONEDA-TABLA-EXIT.
021600     EXIT.
021700*-----------------------------------------------------------*
021800*    AGREGA WS-BUSCA-BASE A LA TABLA DE MONEDAS DISTINTAS,   *
021900*    SI TODAVIA NO FIGURA EN ELLA                            *
022000*-----------------------------------------------------------*
022100 1250-AGREGAR-CONTRAPARTE-TABLA.
022200     MOVE 'N' TO SW-YA-EN-TABLA
022300     MOVE 1 TO IX-MON-TB
022400     PERFORM 1260-BUSCAR-EN-TABLA-MONEDAS
022500         THRU 1260-BUSCAR-EN-TABLA-MONEDAS-EXIT
022600         UNTIL IX-MON-TB > WS-CANT-MONEDAS
022700     IF NOT MONEDA-YA-EN-TABLA AND WS-BUSCA-BASE NOT = SPACES
022800         ADD 1 TO WS-CANT-MONEDAS
022900         SET IX-MON-TB TO WS-CANT-MONEDAS
023000         MOVE WS-BUSCA-BASE TO WS-MONEDA-ITEM(IX-MON-TB)
023100     END-IF.
023200 1250-AGREGAR-CONTRAPARTE-TABLA-EXIT.
023300     EXIT.
023400*-----------------------------------------------------------*
023500 1260-BUSCAR-EN-TABLA-MONEDAS.
023600     IF WS-MONEDA-ITEM(IX-MON-TB) = WS-BUSCA-BASE
023700         SET MONEDA-YA-EN-TABLA TO TRUE
023800     END-IF
023900     SET IX-MON-TB UP BY 1.
024000 1260-BUSCAR-EN-TABLA-MONEDAS-EXIT.
024100     EXIT.
024200*-----------------------------------------------------------*
024300 2000-PROCESO.
024400     MOVE 1 TO IX-MONEDA
024500     PERFORM 2050-EVALUAR-MONEDA
024600         THRU 2050-EVALUAR-MONEDA-EXIT
024700         UNTIL IX-MONEDA > WS-CANT-MONEDAS.
024800 2000-PROCESO-EXIT.
024900     EXIT.
025000*-----------------------------------------------------------*
025100 2050-EVALUAR-MONEDA.
025200     IF WS-MONEDA-ITEM(IX-MONEDA) NOT = CT-MONEDA-DESTINO-XMR
025300         PERFORM 2100-DERIVAR-MONEDA
025400             THRU 2100-DERIVAR-MONEDA-EXIT
025500     END-IF
025600     SET IX-MONEDA UP BY 1.
025700 2050-EVALUAR-MONEDA-EXIT.
025800     EXIT.
025900*-----------------------------------------------------------*
026000*    DERIVA LA TASA XMR/MONEDA PARA UNA MONEDA DE LA TABLA   *
026100*-----------------------------------------------------------*
026200 2100-DERIVAR-MONEDA.
026300     MOVE CT-MONEDA-DESTINO-XMR TO WS-BUSCA-BASE
026400     MOVE WS-MONEDA-ITEM(IX-MONEDA) TO WS-BUSCA-CONTRA
026500     PERFORM 2900-BUSCAR-TASA THRU 2900-BUSCAR-TASA-EXIT
026600
026700     IF TASA-FUE-ENCONTRADA
026800         PERFORM 2200-CASO-DIRECTO THRU 2200-CASO-DIRECTO-EXIT
026900     ELSE
027000         PERFORM 2500-CLASIFICAR-MONEDA
027100             THRU 2500-CLASIFICAR-MONEDA-EXIT
027200     END-IF.
027300 2100-DERIVAR-MONEDA-EXIT.
027400     EXIT.
027500*-----------------------------------------------------------*
027600*    CASO 1 - YA EXISTE XMR/MONEDA EN LA TABLA DE ORIGEN     *
027700*    (CASO ESPECIAL: SI LA MONEDA ES BTC SE INVIERTE)        *
027800*-----------------------------------------------------------*
027900 2200-CASO-DIRECTO.
028000     IF WS-MONEDA-ITEM(IX-MONEDA) = CT-MONEDA-BASE-BTC
028100         IF AGR-PRECIO(WS-IX-BUSCADO) > ZEROS
028200             COMPUTE WS-PRECIO-DERIVADO ROUNDED =
028300                     1 / AGR-PRECIO(WS-IX-BUSCADO)
028400         ELSE
028500             MOVE ZEROS TO WS-PRECIO-DERIVADO
028600         END-IF
028700         ADD 1 TO LK-CANT-TASAS-AGREG
028800         SET IX-TASA-L TO LK-CANT-TASAS-AGREG
028900         MOVE CT-MONEDA-BASE-BTC TO AGR-MONEDA-BASE(IX-TASA-L)
029000         MOVE CT-MONEDA-DESTINO-XMR
029100             TO AGR-MONEDA-CONTRAPARTE(IX-TASA-L)
029200         MOVE WS-PRECIO-DERIVADO TO AGR-PRECIO(IX-TASA-L)
029300         IF UPSI-0
029400             MOVE WS-PRECIO-DERIVADO TO WS-PRECIO-EDITADO
029500             DISPLAY 'V1B005Z - MONEDA=' WS-MONEDA-ITEM(IX-MONEDA)
029600                      ' PRECIO-DERIVADO=' WS-PRECIO-EDITADO
029700         END-IF
029800         MOVE AGR-TIMESTAMP-SEG(WS-IX-BUSCADO)
029900             TO AGR-TIMESTAMP-SEG(IX-TASA-L)
030000         MOVE AGR-NOMBRE-PROVEEDOR(WS-IX-BUSCADO)
030100             TO AGR-NOMBRE-PROVEEDOR(IX-TASA-L)
030200     ELSE
030300*        LA TASA XMR/MONEDA YA EXISTE TAL CUAL - SE COPIA
030400         ADD 1 TO LK-CANT-TASAS-AGREG
030500         SET IX-TASA-L TO LK-CANT-TASAS-AGREG
030600         MOVE LK-TASA-AGREGADA(WS-IX-BUSCADO)
030700             TO LK-TASA-AGREGADA(IX-TASA-L)
030800     END-IF.
030900 2200-CASO-DIRECTO-EXIT.
031000     EXIT.
031100*-----------------------------------------------------------*
031200*    CLASIFICA LA MONEDA (FIAT/CRIPTO) Y DERIVA POR PUENTE   *
031300*-----------------------------------------------------------*
031400 2500-CLASIFICAR-MONEDA.
031500     MOVE 'N' TO SW-CLASE-ENCONTRADA
031600     MOVE 1 TO IX-CLASE-TB
031700     PERFORM 2510-BUSCAR-CLASE-MONEDA
031800         THRU 2510-BUSCAR-CLASE-MONEDA-EXIT
031900         UNTIL IX-CLASE-TB > WS-CANT-CLASES
032000
032100     IF NOT CLASE-FUE-ENCONTRADA
032200         DISPLAY 'V1B005Z - MONEDA SIN CLASIFICAR - '
032300                  WS-MONEDA-ITEM(IX-MONEDA)
032400     ELSE
032500         EVALUATE TRUE
032600             WHEN WS-CLASE-ES-FIAT(IN-CLASE)
032700                 PERFORM 2300-CASO-FIAT
032800                     THRU 2300-CASO-FIAT-EXIT
032900             WHEN WS-CLASE-ES-CRIPTO(IN-CLASE)
033000                 PERFORM 2400-CASO-CRIPTO
033100                     THRU 2400-CASO-CRIPTO-EXIT
033200             WHEN OTHER
033300                 DISPLAY 'V1B005Z - CLASE DE MONEDA '
033400                         'DESCONOCIDA - '
033500                          WS-MONEDA-ITEM(IX-MONEDA)
033600         END-EVALUATE
033700     END-IF.
033800 2500-CLASIFICAR-MONEDA-EXIT.
033900     EXIT.
034000*-----------------------------------------------------------*
034100 2510-BUSCAR-CLASE-MONEDA.
034200     IF WS-CLASE-COD-MONEDA(IX-CLASE-TB) =
034300        WS-MONEDA-ITEM(IX-MONEDA)
034400         MOVE IX-CLASE-TB TO IN-CLASE
034500         SET CLASE-FUE-ENCONTRADA TO TRUE
034600     END-IF
034700     SET IX-CLASE-TB UP BY 1.
034800 2510-BUSCAR-CLASE-MONEDA-EXIT.
034900     EXIT.
035000*-----------------------------------------------------------*
035100*    CASO 2 - PUENTE FIAT: XMR/BTC * BTC/MONEDA              *
035200*-----------------------------------------------------------*
035300 2300-CASO-FIAT.
035400     IF WS-IX-XMR-BTC = ZEROS
035500         DISPLAY 'V1B005Z - SIN XMR/BTC - NO SE DERIVA '
035600                  WS-MONEDA-ITEM(IX-MONEDA)
035700     ELSE
035800         MOVE CT-MONEDA-BASE-BTC TO WS-BUSCA-BASE
035900         MOVE WS-MONEDA-ITEM(IX-MONEDA) TO WS-BUSCA-CONTRA
036000         PERFORM 2900-BUSCAR-TASA THRU 2900-BUSCAR-TASA-EXIT
036100         IF TASA-FUE-ENCONTRADA
036200             COMPUTE WS-PRECIO-DERIVADO ROUNDED =
036300                     AGR-PRECIO(WS-IX-XMR-BTC) *
036400                     AGR-PRECIO(WS-IX-BUSCADO)
036500             ADD 1 TO LK-CANT-TASAS-AGREG
036600             SET IX-TASA-L TO LK-CANT-TASAS-AGREG
036700             MOVE CT-MONEDA-DESTINO-XMR
036800                 TO AGR-MONEDA-BASE(IX-TASA-L)
036900             MOVE WS-MONEDA-ITEM(IX-MONEDA)
037000                 TO AGR-MONEDA-CONTRAPARTE(IX-TASA-L)
037100             MOVE WS-PRECIO-DERIVADO TO AGR-PRECIO(IX-TASA-L)
037200             IF UPSI-0
037300                 MOVE WS-PRECIO-DERIVADO TO WS-PRECIO-EDITADO
037400                 DISPLAY 'V1B005Z - MONEDA=' WS-MONEDA-ITEM(IX-MONEDA)
037500                          ' PRECIO-DERIVADO=' WS-PRECIO-EDITADO
037600             END-IF
037700             MOVE AGR-TIMESTAMP-SEG(WS-IX-BUSCADO)
037800                 TO AGR-TIMESTAMP-SEG(IX-TASA-L)
037900             MOVE AGR-NOMBRE-PROVEEDOR(WS-IX-XMR-BTC)
038000                 TO AGR-NOMBRE-PROVEEDOR(IX-TASA-L)
038100         ELSE
038200             DISPLAY 'V1B005Z - SIN BTC/'
038300                      WS-MONEDA-ITEM(IX-MONEDA)
038400                      ' - NO SE DERIVA'
038500         END-IF
038600     END-IF.
038700 2300-CASO-FIAT-EXIT.
038800     EXIT.
038900*-----------------------------------------------------------*
039000*    CASO 3 - PUENTE CRIPTO: PREFIERE MONEDA/USD - XMR/USD,  *
039100*    SI NO EXISTE USA MONEDA/BTC - XMR/BTC                   *
039200*-----------------------------------------------------------*
039300 2400-CASO-CRIPTO.
039400     MOVE 'N' TO SW-TASA-ENCONTRADA
039500     IF WS-IX-XMR-USD NOT = ZEROS
039600         MOVE WS-MONEDA-ITEM(IX-MONEDA) TO WS-BUSCA-BASE
039700         MOVE CT-MONEDA-PUENTE-USD TO WS-BUSCA-CONTRA
039800         PERFORM 2900-BUSCAR-TASA THRU 2900-BUSCAR-TASA-EXIT
039900     END-IF
040000
040100     IF TASA-FUE-ENCONTRADA
040200         COMPUTE WS-PRECIO-DERIVADO ROUNDED =
040300                 AGR-PRECIO(WS-IX-BUSCADO) /
040400                 AGR-PRECIO(WS-IX-XMR-USD)
040500         ADD 1 TO LK-CANT-TASAS-AGREG
040600         SET IX-TASA-L TO LK-CANT-TASAS-AGREG
040700         MOVE WS-MONEDA-ITEM(IX-MONEDA)
040800             TO AGR-MONEDA-BASE(IX-TASA-L)
040900         MOVE CT-MONEDA-DESTINO-XMR
041000             TO AGR-MONEDA-CONTRAPARTE(IX-TASA-L)
041100         MOVE WS-PRECIO-DERIVADO TO AGR-PRECIO(IX-TASA-L)
041200         IF UPSI-0
041300             MOVE WS-PRECIO-DERIVADO TO WS-PRECIO-EDITADO
041400             DISPLAY 'V1B005Z - MONEDA=' WS-MONEDA-ITEM(IX-MONEDA)
041500                      ' PRECIO-DERIVADO=' WS-PRECIO-EDITADO
041600         END-IF
041700         MOVE AGR-TIMESTAMP-SEG(WS-IX-XMR-BTC)
041800             TO AGR-TIMESTAMP-SEG(IX-TASA-L)
041900         MOVE AGR-NOMBRE-PROVEEDOR(WS-IX-XMR-BTC)
042000             TO AGR-NOMBRE-PROVEEDOR(IX-TASA-L)
042100     ELSE
042200         PERFORM 2410-CRIPTO-VIA-BTC
042300             THRU 2410-CRIPTO-VIA-BTC-EXIT
042400     END-IF.
042500 2400-CASO-CRIPTO-EXIT.
042600     EXIT.
042700*-----------------------------------------------------------*
042800 2410-CRIPTO-VIA-BTC.                                             V1-0392 
042900     IF WS-IX-XMR-BTC = ZEROS
043000         DISPLAY 'V1B005Z - SIN XMR/BTC NI XMR/USD - NO SE '
043100                  'DERIVA ' WS-MONEDA-ITEM(IX-MONEDA)
043200     ELSE
043300         MOVE WS-MONEDA-ITEM(IX-MONEDA) TO WS-BUSCA-BASE
043400         MOVE CT-MONEDA-BASE-BTC TO WS-BUSCA-CONTRA
043500         PERFORM 2900-BUSCAR-TASA THRU 2900-BUSCAR-TASA-EXIT
043600         IF TASA-FUE-ENCONTRADA
043700             COMPUTE WS-PRECIO-DERIVADO ROUNDED =
043800                     AGR-PRECIO(WS-IX-BUSCADO) /
043900                     AGR-PRECIO(WS-IX-XMR-BTC)
044000             ADD 1 TO LK-CANT-TASAS-AGREG
044100             SET IX-TASA-L TO LK-CANT-TASAS-AGREG
044200             MOVE WS-MONEDA-ITEM(IX-MONEDA)
044300                 TO AGR-MONEDA-BASE(IX-TASA-L)
044400             MOVE CT-MONEDA-DESTINO-XMR
044500                 TO AGR-MONEDA-CONTRAPARTE(IX-TASA-L)
044600             MOVE WS-PRECIO-DERIVADO TO AGR-PRECIO(IX-TASA-L)
044700             IF UPSI-0
044800                 MOVE WS-PRECIO-DERIVADO TO WS-PRECIO-EDITADO
044900                 DISPLAY 'V1B005Z - MONEDA=' WS-MONEDA-ITEM(IX-MONEDA)
045000                          ' PRECIO-DERIVADO=' WS-PRECIO-EDITADO
045100             END-IF
045200             MOVE AGR-TIMESTAMP-SEG(WS-IX-XMR-BTC)
045300                 TO AGR-TIMESTAMP-SEG(IX-TASA-L)
045400             MOVE AGR-NOMBRE-PROVEEDOR(WS-IX-XMR-BTC)
045500                 TO AGR-NOMBRE-PROVEEDOR(IX-TASA-L)
045600         ELSE
045700             DISPLAY 'V1B005Z - SIN '
045800                      WS-MONEDA-ITEM(IX-MONEDA)
045900                      '/BTC - NO SE DERIVA'
046000         END-IF
046100     END-IF.
046200 2410-CRIPTO-VIA-BTC-EXIT.
046300     EXIT.
046400*-----------------------------------------------------------*
046500*    BUSQUEDA LINEAL DE UNA TASA POR PAR (WS-BUSCA-BASE /    *
046600*    WS-BUSCA-CONTRA) DENTRO DE LA TABLA ORIGINAL SOLAMENTE  *
046700*    (NO INCLUYE LO YA DERIVADO EN ESTA MISMA CORRIDA)       *
046800*-----------------------------------------------------------*
046900 2900-BUSCAR-TASA.
047000     MOVE 'N' TO SW-TASA-ENCONTRADA
047100     MOVE ZEROS TO WS-IX-BUSCADO
047200     MOVE 1 TO IX-TASA
047300     PERFORM 2910-COMPARAR-TASA
047400         THRU 2910-COMPARAR-TASA-EXIT
047500         UNTIL IX-TASA > WS-CANT-TASAS-ORIGINAL.
047600 2900-BUSCAR-TASA-EXIT.
047700     EXIT.
047800*-----------------------------------------------------------*
047900 2910-COMPARAR-TASA.
048000     IF NOT TASA-FUE-ENCONTRADA
048100         IF AGR-MONEDA-BASE(IX-TASA) = WS-BUSCA-BASE
048200            AND AGR-MONEDA-CONTRAPARTE(IX-TASA) =
048300                WS-BUSCA-CONTRA
048400             MOVE IX-TASA TO WS-IX-BUSCADO
048500             SET SW-TASA-ENCONTRADA TO TRUE
048600         END-IF
048700     END-IF
048800     SET IX-TASA UP BY 1.
048900 2910-COMPARAR-TASA-EXIT.
049000     EXIT.
049100*-----------------------------------------------------------*
049200 3000-FIN.
049300     CONTINUE.
049400 3000-FIN-EXIT.
049500     EXIT.
049600*-----------------------------------------------------------*
049700 9999-ABEND-ARCHIVO.
049800     DISPLAY 'V1B005Z - ERROR DE ARCHIVO CLASEMON'
049900     SET BGE-RC-ABEND OF LK-BGECRET0 TO TRUE
050000     GOBACK.
050100 9999-ABEND-ARCHIVO-EXIT.
050200     EXIT.
