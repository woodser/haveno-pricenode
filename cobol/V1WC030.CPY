000100*****************************************************************
000200*                                                               *
000300*   V1WC030  --  METADATA POR PROVEEDOR (PROVIDER-META)       *
000400*   ------------------------------------------------------     *
000500*   LAYOUT DE LA LINEA DE CABECERA DEL REPORTE DE TASAS: UNA   *
000600*   POR CADA PROVEEDOR CONFIGURADO QUE APORTO AL MENOS UNA     *
000700*   COTIZACION EN LA CORRIDA.                                  *
000800*                                                               *
000900*   LOG DE MODIFICACIONES                                      *
001000*   ---------------------                                      *
001100*   FECHA      AUTOR   TICKET    DESCRIPCION                   *
001200*   11/02/1987 R.PINO  V1-0202   VERSION ORIGINAL              *
001300*   11/04/2006 L.PAEZ  V1-0399   SE AGREGAN CAMPOS DE CONTROL  *
001400*                                 DE PROVEEDOR BLUE Y DE        *
001500*                                 DESCARTES PARA AUDITORIA      *
001600*****************************************************************
001700 01  PROVEEDOR-META-REG.
001800     05  PVM-PREFIJO-PROVEEDOR       PIC X(10).
001900     05  PVM-NOMBRE-PROVEEDOR        PIC X(20).
002000     05  PVM-ULTIMO-TIMESTAMP        PIC S9(11).
002100     05  PVM-CANT-COTIZACIONES       PIC S9(05) COMP-3.
002200     05  PVM-COD-SISTEMA-ORIGEN      PIC X(04)   VALUE SPACES.
002300     05  PVM-FECHA-PRIMERA-COTIZ     PIC 9(08)   VALUE ZEROS.
002400     05  PVM-IND-PROVEEDOR-BLUE      PIC X(01)   VALUE 'N'.
002500         88  PVM-ES-PROVEEDOR-BLUE               VALUE 'S'.
002600     05  PVM-CANT-COTIZ-DESCARTADAS  PIC S9(05) COMP-3 VALUE ZEROS.
002700     05  PVM-RESERVADO-1             PIC X(20)   VALUE SPACES.
002800     05  FILLER                      PIC X(10).
