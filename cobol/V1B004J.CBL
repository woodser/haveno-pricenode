000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    V1B004J.
000300 AUTHOR.        A.SOTO.
000400 INSTALLATION.  DEPTO. DE SISTEMAS - AREA MERCADOS.
000500 DATE-WRITTEN.  02/09/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - VER NORMA DE SEGURIDAD 04.
000800*****************************************************************
000900*                                                               *
001000*   V1B004J  --  TRANSFORMACION DE TASA BLUE DEL ARS           *
001100*   ------------------------------------------------------     *
001200*   SUBPROGRAMA INVOCADO DESDE V1B002Z PARA CADA COTIZACION    *
001300*   CRUDA CUYO PAR DE MONEDAS INVOLUCRA AL PESO ARGENTINO      *
001400*   (ARS).  APLICA EL MULTIPLICADOR DE BRECHA DEL MERCADO      *
001500*   BLUE CONTENIDO EN EL ARCHIVO BRECHARS SOBRE EL PRECIO      *
001600*   ORIGINAL DE LA COTIZACION, SALVO QUE LA COTIZACION YA      *
001700*   PROVENGA DEL PROVEEDOR DE TASA BLUE (CAMBIOYA), EN CUYO    *
001800*   CASO SE DEJA PASAR SIN MODIFICAR.                          *
001900*                                                               *
002000*   SI LA BRECHA NO ESTA DISPONIBLE (ARCHIVO VACIO O           *
002100*   INEXISTENTE) LA COTIZACION SE DESCARTA, EXCEPTO LA DEL     *
002200*   PROPIO PROVEEDOR BLUE.                                     *
002300*                                                               *
002400*   LOG DE MODIFICACIONES                                      *
002500*   ---------------------                                      *
002600*   FECHA      AUTOR   TICKET    DESCRIPCION                   *
002700*   02/09/1991 A.SOTO  V1-0303   VERSION ORIGINAL              *
002800*   14/01/1999 A.SOTO  V1-0311   CONTROL DE Y2K EN CAMPOS DE   *
002900*                                 TIMESTAMP - SIN CAMBIO DE     *
003000*                                 LAYOUT, SOLO VALIDACION       *
003100*   09/11/2003 M.ROJO  V1-0388   SE AGREGA TRAZA DE BRECHA      *
003200*                                 APLICADA PARA AUDITORIA       *
003300*   11/04/2006 L.PAEZ  V1-0399   SE AGREGA A LA TRAZA (UPSI-0)  *
003400*                                 EL ANIO/RESTO DEL TIMESTAMP Y  *
003500*                                 EL PAR DE MONEDAS DE LA        *
003600*                                 COTIZACION - SOLO AUDITORIA    *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     UPSI-0 ON STATUS IS SW-UPSI0-ON
004200            OFF STATUS IS SW-UPSI0-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ARCH-BRECHA-ARS ASSIGN TO BRECHARS
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-BRECHA-STATUS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  ARCH-BRECHA-ARS
005100     LABEL RECORDS ARE STANDARD.
005200 01  BRECHA-ARS-FD-REG.
005300     COPY V1WC050.
005400 WORKING-STORAGE SECTION.
005500 01  WS-BRECHA-STATUS            PIC X(02)   VALUE '00'.
005600     88  WS-BRECHA-OK                        VALUE '00'.
005700     88  WS-BRECHA-EOF                        VALUE '10'.
005800 01  WS-CONTADORES.
005900     05  WS-CANT-LLAMADAS         PIC S9(07) COMP VALUE ZEROS.
006000     05  WS-CANT-DESCARTES        PIC S9(07) COMP VALUE ZEROS.
006100 01  WS-VALORES-BRECHA.
006200     05  WS-BRECHA-VIGENTE        PIC S9(05)V9(08) COMP-3
006300                                   VALUE ZEROS.
006400     05  WS-PRECIO-ORIGINAL       PIC S9(09)V9(08) COMP-3
006500                                   VALUE ZEROS.
006600     05  WS-PRECIO-NUEVO          PIC S9(09)V9(08) COMP-3
006700                                   VALUE ZEROS.
006800 01  WS-BRECHA-EDITADA-GRP REDEFINES WS-VALORES-BRECHA.
006900     05  FILLER                   PIC X(05).
007000     05  WS-BRECHA-EDITADA        PIC ZZZZZZZZ9,99999999.
007100 01  WS-PAR-MONEDAS.
007200     05  WS-PAR-BASE              PIC X(03).
007300     05  WS-PAR-CONTRA            PIC X(03).
007400 01  WS-PAR-MONEDAS-GRP REDEFINES WS-PAR-MONEDAS.
007500     05  WS-PAR-COMPUESTO         PIC X(06).
007600 01  WS-TS-COTIZACION             PIC S9(11)  VALUE ZEROS.        V1-0311 
007700 01  WS-TS-COTIZACION-GRP REDEFINES WS-TS-COTIZACION.
007800     05  WS-TS-ANIO-4D            PIC 9(04).
007900     05  WS-TS-RESTO              PIC 9(07).
008000 01  CT-CONTANTES.
008100     05  CT-MONEDA-ARS            PIC X(03)   VALUE 'ARS'.
008200     05  CT-NOMBRE-PROV-BLUE      PIC X(20)   VALUE
008300         'CambioYA-Blue'.
008400 01  SW-INDICADORES.
008500     05  SW-BRECHA-CARGADA        PIC X(01)   VALUE 'N'.
008600         88  BRECHA-YA-CARGADA               VALUE 'S'.
008700     05  SW-BRECHA-DISPONIBLE     PIC X(01)   VALUE 'N'.
008800         88  BRECHA-ESTA-DISPONIBLE          VALUE 'S'.
008900     05  SW-TRAZA-ACTIVA          PIC X(01)   VALUE 'N'.
009000         88  TRAZA-DE-BRECHA-ACTIVA          VALUE 'S'.
009100     05  SW-UPSI0-ON              PIC X(01).
009200     05  SW-UPSI0-OFF             PIC X(01).
009300 LINKAGE SECTION.
009400 01  LK-COTIZACION-ARS.
009500     COPY V1WC010.
009600 01  LK-DESCARTAR-SW              PIC X(01).
009700     88  LK-DESCARTAR-COTIZACION            VALUE 'S'.
009800     88  LK-MANTENER-COTIZACION              VALUE 'N'.
009900 01  LK-BGECRET0.
010000     COPY BGECRET0.
010100 PROCEDURE DIVISION USING LK-COTIZACION-ARS
010200                           LK-DESCARTAR-SW
010300                           LK-BGECRET0.
010400*-----------------------------------------------------------*
010500 MAINLINE SECTION.
010600 MAINLINE-INICIO.
010700     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT
010800     PERFORM 2000-PROCESO THRU 2000-PROCESO-EXIT
010900     PERFORM 3000-FIN THRU 3000-FIN-EXIT
011000     GOBACK.
011100 MAINLINE-EXIT.
011200     EXIT.
011300*-----------------------------------------------------------*
011400*    INICIALIZACION - CARGA UNICA DE LA BRECHA VIGENTE      *
011500*-----------------------------------------------------------*
011600 1000-INICIO.
011700     MOVE '00' TO BGE-COD-RETORNO OF LK-BGECRET0
011800     MOVE 'N' TO LK-DESCARTAR-SW
011900     ADD 1 TO WS-CANT-LLAMADAS
012000     IF UPSI-0
012100         SET TRAZA-DE-BRECHA-ACTIVA TO TRUE
012200     ELSE
012300         SET SW-TRAZA-ACTIVA TO 'N'
012400     END-IF
012500     MOVE ZEROS TO WS-TS-COTIZACION
012600     IF NOT BRECHA-YA-CARGADA
012700         PERFORM 1100-ABRIR-Y-LEER-BRECHA
012800             THRU 1100-ABRIR-Y-LEER-BRECHA-EXIT
012900         SET BRECHA-YA-CARGADA TO TRUE
013000     END-IF.
013100 1000-INICIO-EXIT.
013200     EXIT.
013300*-----------------------------------------------------------*
013400 1100-ABRIR-Y-LEER-BRECHA.
013500     OPEN INPUT ARCH-BRECHA-ARS
013600     IF WS-BRECHA-OK
013700         READ ARCH-BRECHA-ARS
013800             AT END
013900                 SET SW-BRECHA-DISPONIBLE TO 'N'
014000             NOT AT END
014100                 MOVE BRA-MULTIPLICADOR TO WS-BRECHA-VIGENTE
014200                 SET BRECHA-ESTA-DISPONIBLE TO TRUE
014300         END-READ
014400         CLOSE ARCH-BRECHA-ARS
014500     ELSE
014600*        ARCHIVO DE BRECHA NO EXISTE EN ESTA CORRIDA - NO
014700*        ES CONDICION DE ABEND, SIMPLEMENTE NO HAY BRECHA
014800         SET SW-BRECHA-DISPONIBLE TO 'N'
014900     END-IF.
015000 1100-ABRIR-Y-LEER-BRECHA-EXIT.
015100     EXIT.
015200*-----------------------------------------------------------*
015300*    APLICACION DE LA BRECHA A LA COTIZACION RECIBIDA        *
015400*-----------------------------------------------------------*
015500 2000-PROCESO.
015600     MOVE RAW-MONEDA-BASE OF LK-COTIZACION-ARS TO WS-PAR-BASE
015700     MOVE RAW-MONEDA-CONTRAPARTE OF LK-COTIZACION-ARS
015800                                       TO WS-PAR-CONTRA
015900     MOVE RAW-TIMESTAMP-SEG OF LK-COTIZACION-ARS TO WS-TS-COTIZACION
016000*    LA VISTA POR ANIO/RESTO DEL TIMESTAMP SE VUELCA A TRAZA      V1-0399
016100*    (UPSI-0) PARA AUDITORIA - NO CONDICIONA EL PROCESAMIENTO     V1-0399
016200     IF TRAZA-DE-BRECHA-ACTIVA
016300         DISPLAY 'V1B004J - PAR=' WS-PAR-COMPUESTO
016400                  ' ANIO-COTIZACION=' WS-TS-ANIO-4D OF
016500                  WS-TS-COTIZACION-GRP
016600     END-IF
016700     IF RAW-NOMBRE-PROVEEDOR OF LK-COTIZACION-ARS
016800                             = CT-NOMBRE-PROV-BLUE
016900*        LA PROPIA COTIZACION BLUE PASA SIN TRANSFORMAR
017000         SET LK-MANTENER-COTIZACION TO TRUE
017100     ELSE
017200         IF BRECHA-ESTA-DISPONIBLE
017300             PERFORM 2100-APLICAR-BRECHA
017400                 THRU 2100-APLICAR-BRECHA-EXIT
017500             SET LK-MANTENER-COTIZACION TO TRUE
017600         ELSE
017700             SET LK-DESCARTAR-COTIZACION TO TRUE
017800             ADD 1 TO WS-CANT-DESCARTES
017900         END-IF
018000     END-IF.
018100 2000-PROCESO-EXIT.
018200     EXIT.
018300*-----------------------------------------------------------*
018400 2100-APLICAR-BRECHA.
018500     MOVE RAW-PRECIO OF LK-COTIZACION-ARS TO WS-PRECIO-ORIGINAL
018600     COMPUTE WS-PRECIO-NUEVO ROUNDED =
018700             WS-PRECIO-ORIGINAL * WS-BRECHA-VIGENTE
018800     MOVE WS-PRECIO-NUEVO TO RAW-PRECIO OF LK-COTIZACION-ARS
018900     IF TRAZA-DE-BRECHA-ACTIVA
019000         MOVE WS-PRECIO-NUEVO TO WS-BRECHA-EDITADA
019100         DISPLAY 'V1B004J - PAR=' WS-PAR-COMPUESTO             V1-0399
019200                  ' BRECHA APLICADA - NUEVO PRECIO='
019300                  WS-BRECHA-EDITADA
019400     END-IF.
019500 2100-APLICAR-BRECHA-EXIT.
019600     EXIT.
019700*-----------------------------------------------------------*
019800 3000-FIN.
019900     CONTINUE.
020000 3000-FIN-EXIT.
020100     EXIT.
