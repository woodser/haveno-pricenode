000100*****************************************************************
000200*                                                               *
000300*   BGECRET0  --  AREA DE CODIGOS DE RETORNO ESTANDAR          *
000400*   -------------------------------------------------          *
000500*   COPY DE USO GENERAL EN TODOS LOS PROGRAMAS QUE INVOCAN     *
000600*   SUBPROGRAMAS DEL SUBSISTEMA DE DIVISAS (CALL ... USING     *
000700*   ... WS-BGECRET0).  EL PROGRAMA LLAMADO REPORTA AQUI SI     *
000800*   TERMINO NORMAL O EN ERROR Y, DE SER EL CASO, LA CLAVE DEL  *
000900*   MENSAJE A EMITIR.                                          *
001000*                                                               *
001100*   LOG DE MODIFICACIONES                                      *
001200*   ---------------------                                      *
001300*   FECHA      AUTOR   TICKET    DESCRIPCION                   *
001400*   10/03/1994 R.PINO  V1-0001   VERSION ORIGINAL              *
001500*   22/11/1996 J.RIOS  V1-0118   SE AGREGA BGE-COD-UNIDAD PARA *
001600*                                 IDENTIFICAR LA UNIDAD FUENTE  *
001700*   14/07/1999 M.OCHOA V1-Y2K03  AJUSTE Y2K - SIN CAMBIO DE    *
001800*                                 LAYOUT, SOLO REVISION         *
001900*****************************************************************
002000    05  BGE-COD-RETORNO             PIC X(02)   VALUE '00'.
002100        88  BGE-RC-OK                           VALUE '00'.
002200        88  BGE-RC-AVISO                        VALUE '04'.
002300        88  BGE-RC-ERROR                        VALUE '08'.
002400        88  BGE-RC-ABEND                        VALUE '12'.
002500    05  BGE-COD-UNIDAD              PIC X(07)   VALUE SPACES.
002600    05  BGE-COD-MENSAJE             PIC X(07)   VALUE SPACES.
002700    05  BGE-VAR1-ERROR              PIC X(10)   VALUE SPACES.
002800    05  BGE-VAR2-ERROR              PIC X(10)   VALUE SPACES.
002900    05  FILLER                      PIC X(10)   VALUE SPACES.
