000100*****************************************************************
000200*                                                               *
000300*   V1WC020  --  TASA AGREGADA POR PAR DE MONEDAS              *
000400*   ------------------------------------------------------     *
000500*   LAYOUT DE LA TASA CONSOLIDADA DE UN PAR DE MONEDAS, YA SEA *
000600*   PROMEDIADA ENTRE VARIOS PROVEEDORES O DERIVADA POR EL       *
000700*   PUENTEO DE XMR.  ES TAMBIEN LA LINEA DE DETALLE DEL         *
000800*   REPORTE FINAL DE PRECIOS DE MERCADO CONSOLIDADO.            *
000900*                                                               *
001000*   LOG DE MODIFICACIONES                                      *
001100*   ---------------------                                      *
001200*   FECHA      AUTOR   TICKET    DESCRIPCION                   *
001300*   01/09/1991 A.SOTO  V1-0301   VERSION ORIGINAL              *
001400*   11/04/2006 L.PAEZ  V1-0399   SE AGREGAN INDICADORES DE      *
001500*                                 ORIGEN DE LA TASA (PROMEDIO,   *
001600*                                 UNICO PROVEEDOR O PUENTE XMR)  *
001700*                                 Y CAMPOS DE AUDITORIA          *
001800*****************************************************************
001900 01  AGREGADA-TASA-REG.
002000     05  AGR-MONEDA-BASE             PIC X(03).
002100     05  AGR-MONEDA-CONTRAPARTE      PIC X(03).
002200     05  AGR-PRECIO                  PIC S9(09)V9(08) COMP-3.
002300     05  AGR-TIMESTAMP-SEG           PIC S9(11).
002400     05  AGR-NOMBRE-PROVEEDOR        PIC X(20).
002500     05  AGR-COD-SISTEMA-ORIGEN      PIC X(04)   VALUE SPACES.
002600     05  AGR-CANT-PROVEEDORES-PROM   PIC S9(02) COMP VALUE ZEROS.
002700     05  AGR-FECHA-CALCULO           PIC 9(08)   VALUE ZEROS.
002800     05  AGR-IND-ORIGEN-TASA         PIC X(01)   VALUE 'P'.
002900         88  AGR-ORIGEN-PROMEDIO                 VALUE 'P'.
003000         88  AGR-ORIGEN-UNICO                     VALUE 'U'.
003100         88  AGR-ORIGEN-PUENTE                    VALUE 'X'.
003200     05  AGR-IND-DERIVADA-XMR-SW     PIC X(01)   VALUE 'N'.
003300         88  AGR-ES-DERIVADA-XMR                  VALUE 'S'.
003400     05  AGR-RESERVADO-1             PIC X(20)   VALUE SPACES.
003500     05  FILLER                      PIC X(10).
