000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    V1B001Z.
000300 AUTHOR.        A.SOTO.
000400 INSTALLATION.  DEPTO. DE SISTEMAS - AREA MERCADOS.
000500 DATE-WRITTEN.  25/08/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - VER NORMA DE SEGURIDAD 04.
000800*****************************************************************
000900*                                                               *
001000*   V1B001Z  --  CONSOLIDACION DIARIA DE PRECIOS DE MERCADO   *
001100*   ------------------------------------------------------     *
001200*   PROGRAMA PRINCIPAL DE LA CORRIDA BATCH.  ORQUESTA LA       *
001300*   LECTURA DE COTIZACIONES CRUDAS DE LOS PROVEEDORES          *
001400*   CONFIGURADOS (V1B002Z), LA AGREGACION POR PAR DE MONEDAS   *
001500*   (V1B003Z), LA DERIVACION DE TASAS CRUZADAS DE XMR          *
001600*   (V1B005Z), EL ORDENAMIENTO DEL RESULTADO Y LA EMISION      *
001700*   DEL REPORTE CONSOLIDADO DE PRECIOS DE MERCADO (V1B006Z).   *
001800*                                                               *
001900*   ESTE PROGRAMA NO ACCEDE DIRECTAMENTE A NINGUN ARCHIVO -    *
002000*   TODA LA E/S ESTA DELEGADA A LOS SUBPROGRAMAS INVOCADOS.    *
002100*                                                               *
002200*   LOG DE MODIFICACIONES                                      *
002300*   ---------------------                                      *
002400*   FECHA      AUTOR   TICKET    DESCRIPCION                   *
002500*   25/08/1991 A.SOTO  V1-0299   VERSION ORIGINAL              *
002600*   03/09/1991 R.PINO  V1-0304   SE INCORPORA LLAMADA A        *
002700*                                 V1B005Z (DERIVACION XMR)      *
002800*   14/01/1999 A.SOTO  V1-0311   REVISION GENERAL POR AÑO 2000 *
002900*   17/03/2001 L.PAEZ  V1-0355   SE INCORPORA TERCER PROVEEDOR *
003000*                                 (CAMBIOYA - BLUE ARS)         *
003100*   09/11/2003 M.ROJO  V1-0388   CONTROL DE RETORNO POR CODIGO *
003200*                                 DE ABEND DE LOS SUBPROGRAMAS  *
003300*   11/04/2006 L.PAEZ  V1-0399   SE AJUSTA EL ANCHO DE LAS      *
003400*                                 VISTAS EN BLOQUE DE LAS TRES   *
003500*                                 TABLAS AL TAMAÑO REAL DE CADA  *
003600*                                 OCURRENCIA EN LOS COPYBOOKS    *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     UPSI-0 ON STATUS IS SW-UPSI0-ON
004200            OFF STATUS IS SW-UPSI0-OFF.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 01  WS-NOMBRES-SUBPROGRAMAS.
004600     05  CT-V1B002Z               PIC X(08)   VALUE 'V1B002Z'.
004700     05  CT-V1B003Z               PIC X(08)   VALUE 'V1B003Z'.
004800     05  CT-V1B005Z               PIC X(08)   VALUE 'V1B005Z'.
004900     05  CT-V1B006Z               PIC X(08)   VALUE 'V1B006Z'.
005000 01  WS-CANT-COTIZACIONES         PIC S9(05) COMP VALUE ZEROS.
005100 01  WS-TABLA-COTIZACIONES.
005200     05  WS-COTIZACION OCCURS 500 TIMES
005300                              INDEXED BY IX-COT.
005400         COPY V1WC010.
005500*    VISTA EN BLOQUE PARA BORRADO RAPIDO DE LA TABLA AL INICIO
005600*    (ANCHO POR OCURRENCIA AJUSTADO A V1WC010 - 96 BYTES)   V1-0399
005700 01  WS-TABLA-COTIZACIONES-BLOQ REDEFINES WS-TABLA-COTIZACIONES.
005800     05  WS-COTIZACION-BLOQUE    OCCURS 500 TIMES PIC X(96).
005900 01  WS-CANT-PROVEEDORES-M        PIC S9(02) COMP VALUE ZEROS.
006000 01  WS-TABLA-PROVEEDOR-META.
006100     05  WS-PROVEEDOR-META OCCURS 3 TIMES
006200                              INDEXED BY IX-PROV.
006300         COPY V1WC030.
006400*    (ANCHO POR OCURRENCIA AJUSTADO A V1WC030 - 90 BYTES)   V1-0399
006500 01  WS-TABLA-PROV-META-BLOQ REDEFINES WS-TABLA-PROVEEDOR-META.
006600     05  WS-PROV-META-BLOQUE     OCCURS 3 TIMES PIC X(90).
006700 01  WS-CANT-TASAS-AGREG          PIC S9(05) COMP VALUE ZEROS.
006800 01  WS-TABLA-TASA-AGREGADA.
006900     05  WS-TASA-AGREGADA OCCURS 500 TIMES
007000                              INDEXED BY IX-TASA.
007100         COPY V1WC020.
007200*    (ANCHO POR OCURRENCIA AJUSTADO A V1WC020 - 92 BYTES)   V1-0399
007300 01  WS-TABLA-TASA-AGREG-BLOQ REDEFINES WS-TABLA-TASA-AGREGADA.
007400     05  WS-TASA-AGREG-BLOQUE    OCCURS 500 TIMES PIC X(92).
007500 01  WS-TASA-INTERCAMBIO.
007600     COPY V1WC020.
007700 01  WS-CONTADORES-ORDEN.
007800     05  IX-ORDEN-EXT             PIC S9(05) COMP VALUE ZEROS.
007900     05  IX-ORDEN-INT             PIC S9(05) COMP VALUE ZEROS.
008000 01  SW-INDICADORES.
008100     05  SW-HUBO-INTERCAMBIO      PIC X(01)   VALUE 'N'.
008200         88  HUBO-INTERCAMBIO-EN-PASADA        VALUE 'S'.
008300     05  SW-UPSI0-ON              PIC X(01).
008400     05  SW-UPSI0-OFF             PIC X(01).
008500 01  WS-BGECRET0.
008600     COPY BGECRET0.
008700 PROCEDURE DIVISION.
008800*-----------------------------------------------------------*
008900 MAINLINE SECTION.
009000 MAINLINE-INICIO.
009100     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT
009200     PERFORM 2000-PROCESO THRU 2000-PROCESO-EXIT
009300     PERFORM 5000-ORDENAR THRU 5000-ORDENAR-EXIT
009400     PERFORM 6000-FIN THRU 6000-FIN-EXIT
009500     STOP RUN.
009600 MAINLINE-EXIT.
009700     EXIT.
009800*-----------------------------------------------------------*
009900 1000-INICIO.
010000     MOVE ZEROS TO WS-CANT-COTIZACIONES
010100     MOVE ZEROS TO WS-CANT-PROVEEDORES-M
010200     MOVE ZEROS TO WS-CANT-TASAS-AGREG
010300     MOVE SPACES TO WS-COTIZACION-BLOQUE(1)
010400     MOVE SPACES TO WS-PROV-META-BLOQUE(1)
010500     MOVE SPACES TO WS-TASA-AGREG-BLOQUE(1)
010600     MOVE '00' TO BGE-COD-RETORNO OF WS-BGECRET0
010700     DISPLAY 'V1B001Z - INICIO CONSOLIDACION DE PRECIOS'.
010800 1000-INICIO-EXIT.
010900     EXIT.
011000*-----------------------------------------------------------*
011100*    LLAMADAS ENCADENADAS A LOS SUBPROGRAMAS DE LECTURA,     *
011200*    AGREGACION Y DERIVACION DE TASAS                        *
011300*-----------------------------------------------------------*
011400 2000-PROCESO.
011500     CALL CT-V1B002Z USING WS-CANT-COTIZACIONES
011600                            WS-TABLA-COTIZACIONES
011700                            WS-CANT-PROVEEDORES-M
011800                            WS-TABLA-PROVEEDOR-META
011900                            WS-BGECRET0
012000     IF BGE-RC-ABEND OF WS-BGECRET0
012100         PERFORM 9999-ABEND-SUBPROGRAMA
012200             THRU 9999-ABEND-SUBPROGRAMA-EXIT
012300     END-IF
012400
012500     CALL CT-V1B003Z USING WS-CANT-COTIZACIONES
012600                            WS-TABLA-COTIZACIONES
012700                            WS-CANT-TASAS-AGREG
012800                            WS-TABLA-TASA-AGREGADA
012900                            WS-BGECRET0
013000     IF BGE-RC-ABEND OF WS-BGECRET0
013100         PERFORM 9999-ABEND-SUBPROGRAMA
013200             THRU 9999-ABEND-SUBPROGRAMA-EXIT
013300     END-IF
013400
013500     CALL CT-V1B005Z USING WS-CANT-TASAS-AGREG                    V1-0304 
013600                            WS-TABLA-TASA-AGREGADA
013700                            WS-BGECRET0
013800     IF BGE-RC-ABEND OF WS-BGECRET0
013900         PERFORM 9999-ABEND-SUBPROGRAMA
014000             THRU 9999-ABEND-SUBPROGRAMA-EXIT
014100     END-IF.
014200 2000-PROCESO-EXIT.
014300     EXIT.
014400*-----------------------------------------------------------*
014500*    ORDENAMIENTO ASCENDENTE POR MONEDA-BASE/CONTRAPARTE     *
014600*    (BURBUJA POR INTERCAMBIO - SIN VERBO SORT, TABLA CHICA) *
014700*-----------------------------------------------------------*
014800 5000-ORDENAR.
014900     MOVE 'S' TO SW-HUBO-INTERCAMBIO
015000     PERFORM 5100-PASADA THRU 5100-PASADA-EXIT
015100         UNTIL NOT HUBO-INTERCAMBIO-EN-PASADA.
015200 5000-ORDENAR-EXIT.
015300     EXIT.
015400*-----------------------------------------------------------*
015500 5100-PASADA.
015600     MOVE 'N' TO SW-HUBO-INTERCAMBIO
015700     MOVE 1 TO IX-ORDEN-EXT
015800     PERFORM 5110-COMPARAR-Y-CANJEAR
015900         THRU 5110-COMPARAR-Y-CANJEAR-EXIT
016000         UNTIL IX-ORDEN-EXT > WS-CANT-TASAS-AGREG - 1.
016100 5100-PASADA-EXIT.
016200     EXIT.
016300*-----------------------------------------------------------*
016400 5110-COMPARAR-Y-CANJEAR.
016500     SET IX-ORDEN-INT TO IX-ORDEN-EXT
016600     SET IX-ORDEN-INT UP BY 1
016700     IF AGR-MONEDA-BASE(IX-ORDEN-EXT) >
016800        AGR-MONEDA-BASE(IX-ORDEN-INT)
016900        OR (AGR-MONEDA-BASE(IX-ORDEN-EXT) =
017000            AGR-MONEDA-BASE(IX-ORDEN-INT)
017100        AND AGR-MONEDA-CONTRAPARTE(IX-ORDEN-EXT) >
017200            AGR-MONEDA-CONTRAPARTE(IX-ORDEN-INT))
017300         MOVE WS-TASA-AGREGADA(IX-ORDEN-EXT)
017400             TO WS-TASA-INTERCAMBIO
017500         MOVE WS-TASA-AGREGADA(IX-ORDEN-INT)
017600             TO WS-TASA-AGREGADA(IX-ORDEN-EXT)
017700         MOVE WS-TASA-INTERCAMBIO
017800             TO WS-TASA-AGREGADA(IX-ORDEN-INT)
017900         MOVE 'S' TO SW-HUBO-INTERCAMBIO
018000     END-IF
018100     SET IX-ORDEN-EXT UP BY 1.
018200 5110-COMPARAR-Y-CANJEAR-EXIT.
018300     EXIT.
018400*-----------------------------------------------------------*
018500 6000-FIN.
018600     CALL CT-V1B006Z USING WS-CANT-PROVEEDORES-M
018700                            WS-TABLA-PROVEEDOR-META
018800                            WS-CANT-TASAS-AGREG
018900                            WS-TABLA-TASA-AGREGADA
019000                            WS-BGECRET0
019100     IF BGE-RC-ABEND OF WS-BGECRET0                               V1-0388 
019200         PERFORM 9999-ABEND-SUBPROGRAMA
019300             THRU 9999-ABEND-SUBPROGRAMA-EXIT
019400     END-IF
019500     DISPLAY 'V1B001Z - FIN CONSOLIDACION DE PRECIOS - '
019600              'TASAS EMITIDAS=' WS-CANT-TASAS-AGREG.
019700 6000-FIN-EXIT.
019800     EXIT.
019900*-----------------------------------------------------------*
020000 9999-ABEND-SUBPROGRAMA.
020100     DISPLAY 'V1B001Z - ABEND EN SUBPROGRAMA - COD='
020200              BGE-COD-RETORNO OF WS-BGECRET0
020300              ' UNIDAD=' BGE-COD-UNIDAD OF WS-BGECRET0
020400     MOVE 16 TO RETURN-CODE
020500     STOP RUN.
020600 9999-ABEND-SUBPROGRAMA-EXIT.
020700     EXIT.
