000100*****************************************************************
000200*                                                               *
000300*   V1WC060  --  TABLA DE PROVEEDORES Y CONSTANTES DE DIVISAS *
000400*   ------------------------------------------------------     *
000500*   PARAMETROS DE LA CORRIDA BATCH DE CONSOLIDACION DE TASAS:  *
000600*   LOS PROVEEDORES CONFIGURADOS (EN ORDEN DE PRECEDENCIA),    *
000700*   CUAL DE ELLOS ES EL PROVEEDOR DE LA TASA BLUE DEL ARS, Y   *
000800*   LAS MONEDAS CONSTANTES USADAS EN EL PUENTEO DE XMR.        *
000900*                                                               *
001000*   LOG DE MODIFICACIONES                                      *
001100*   ---------------------                                      *
001200*   FECHA      AUTOR   TICKET    DESCRIPCION                   *
001300*   02/09/1991 A.SOTO  V1-0302   VERSION ORIGINAL              *
001400*   17/03/2001 L.PAEZ  V1-0355   SE INCORPORA CAMBIOYA COMO    *
001500*                                 TERCER PROVEEDOR (BLUE ARS)   *
001600*****************************************************************
001700 01  TB-PROVEEDORES-INIC.
001800     05  FILLER                      PIC X(44)   VALUE
001900         'bisqMarketBisq-Market         PRVBISQ N     '.
002000     05  FILLER                      PIC X(44)   VALUE
002100         'kucoinRateKucoin-Exchange     PRVKUCO N     '.
002200     05  FILLER                      PIC X(44)   VALUE
002300         'cambioYA  CambioYA-Blue       PRVCAMB S     '.
002400 01  TB-PROVEEDORES REDEFINES TB-PROVEEDORES-INIC.
002500     05  TB-PROV-TABLA OCCURS 3 TIMES INDEXED BY IX-PROV.
002600         10  TB-PROV-PREFIJO         PIC X(10).
002700         10  TB-PROV-NOMBRE          PIC X(20).
002800         10  TB-PROV-ARCHIVO         PIC X(08).
002900         10  TB-PROV-BLUE-SW         PIC X(01).
003000             88  TB-PROV-ES-BLUE                 VALUE 'S'.
003100         10  FILLER                  PIC X(05).
003200 01  CT-CANT-PROVEEDORES             PIC S9(02) COMP VALUE 3.
003300 01  CT-CONSTANTES-DIVISAS.
003400     05  CT-MONEDA-BASE-BTC          PIC X(03)   VALUE 'BTC'.
003500     05  CT-MONEDA-DESTINO-XMR       PIC X(03)   VALUE 'XMR'.
003600     05  CT-MONEDA-PUENTE-USD        PIC X(03)   VALUE 'USD'.
003700     05  CT-MONEDA-BLUE-ARS          PIC X(03)   VALUE 'ARS'.
003800     05  CT-NOMBRE-TASA-PROMEDIO     PIC X(20)   VALUE
003900         'Haveno-Aggregate'.
