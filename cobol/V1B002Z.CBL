000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    V1B002Z.
000300 AUTHOR.        A.SOTO.
000400 INSTALLATION.  DEPTO. DE SISTEMAS - AREA MERCADOS.
000500 DATE-WRITTEN.  28/08/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - VER NORMA DE SEGURIDAD 04.
000800*****************************************************************
000900*                                                               *
001000*   V1B002Z  --  LECTURA Y METADATA DE COTIZACIONES CRUDAS    *
001100*   ------------------------------------------------------     *
001200*   SUBPROGRAMA INVOCADO DESDE V1B001Z.  LEE LOS ARCHIVOS DE   *
001300*   COTIZACIONES CRUDAS DE CADA PROVEEDOR CONFIGURADO (VER     *
001400*   V1WC060), ARMA LA TABLA UNICA DE COTIZACIONES EN MEMORIA   *
001500*   Y CALCULA, PARA CADA PROVEEDOR, EL TIMESTAMP DE SU ULTIMA  *
001600*   COTIZACION Y LA CANTIDAD DE COTIZACIONES APORTADAS         *
001700*   (METADATA QUE VA EN LA CABECERA DEL REPORTE FINAL).        *
001800*                                                               *
001900*   LAS COTIZACIONES CUYO PAR INVOLUCRA AL PESO ARGENTINO      *
002000*   (ARS) SE DERIVAN PRIMERO A V1B004J PARA APLICARLES LA      *
002100*   BRECHA DEL MERCADO BLUE ANTES DE INCORPORARLAS A LA TABLA. *
002200*                                                               *
002300*   LOG DE MODIFICACIONES                                      *
002400*   ---------------------                                      *
002500*   FECHA      AUTOR   TICKET    DESCRIPCION                   *
002600*   28/08/1991 A.SOTO  V1-0300   VERSION ORIGINAL              *
002700*   14/01/1999 A.SOTO  V1-0311   VALIDACION DE TIMESTAMP Y2K   *
002800*   17/03/2001 L.PAEZ  V1-0355   SE INCORPORA TERCER PROVEEDOR *
002900*                                 (CAMBIOYA - BLUE ARS)         *
003000*   09/11/2003 M.ROJO  V1-0388   INTEGRACION CON V1B004J PARA  *
003100*                                 TRANSFORMACION DE BRECHA ARS  *
003200*   11/04/2006 L.PAEZ  V1-0399   CORRIGE PVM-ULTIMO-TIMESTAMP - *
003300*                                 QUEDA EN LA PRIMERA COTIZACION*
003400*                                 DEL PROVEEDOR, YA NO EN LA    *
003500*                                 DE MAYOR TIMESTAMP - SE AGREGA*
003600*                                 TRAZA (UPSI-0) DEL PRECIO      *
003700*                                 EDITADO DE CADA COTIZACION     *
003800*   18/04/2006 L.PAEZ  V1-0400   EL TIMESTAMP DE METADATA SOLO  *
003900*                                 SE TOMA SI EL NOMBRE DE LA     *
004000*                                 COTIZACION COINCIDE CON EL     *
004100*                                 NOMBRE CONFIGURADO DEL         *
004200*                                 PROVEEDOR (V1WC060) - SE       *
004300*                                 COMPLETA EL DIAGNOSTICO EN     *
004400*                                 BGE-VAR1/VAR2-ERROR ANTE UN    *
004500*                                 ABEND DE V1B004J               *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     UPSI-0 ON STATUS IS SW-UPSI0-ON
005100            OFF STATUS IS SW-UPSI0-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT ARCH-PROVEEDOR-1 ASSIGN TO PRVBISQ
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-PROV1-STATUS.
005700     SELECT ARCH-PROVEEDOR-2 ASSIGN TO PRVKUCO
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-PROV2-STATUS.
006000     SELECT ARCH-PROVEEDOR-3 ASSIGN TO PRVCAMB
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-PROV3-STATUS.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  ARCH-PROVEEDOR-1
006600     LABEL RECORDS ARE STANDARD.
006700 01  PROV1-FD-REG.
006800     COPY V1WC010.
006900 FD  ARCH-PROVEEDOR-2
007000     LABEL RECORDS ARE STANDARD.
007100 01  PROV2-FD-REG.
007200     COPY V1WC010.
007300 FD  ARCH-PROVEEDOR-3
007400     LABEL RECORDS ARE STANDARD.
007500 01  PROV3-FD-REG.
007600     COPY V1WC010.
007700 WORKING-STORAGE SECTION.
007800 01  WS-ARCHIVO-STATUS.
007900     05  WS-PROV1-STATUS          PIC X(02)   VALUE '00'.
008000         88  WS-PROV1-OK                      VALUE '00'.
008100         88  WS-PROV1-EOF                      VALUE '10'.
008200     05  WS-PROV2-STATUS          PIC X(02)   VALUE '00'.
008300         88  WS-PROV2-OK                      VALUE '00'.
008400         88  WS-PROV2-EOF                      VALUE '10'.
008500     05  WS-PROV3-STATUS          PIC X(02)   VALUE '00'.
008600         88  WS-PROV3-OK                      VALUE '00'.
008700         88  WS-PROV3-EOF                      VALUE '10'.
008800*    VISTA EN BLOQUE PARA VOLCAR LOS 3 STATUS EN UN SOLO DISPLAY
008900 01  WS-ARCHIVO-STATUS-GRP REDEFINES WS-ARCHIVO-STATUS.
009000     05  WS-STATUS-COMBINADO      PIC X(06).
009100 01  WS-COTIZACION-LEIDA.
009200     COPY V1WC010.
009300 01  WS-PAR-MONEDAS-LEIDO REDEFINES WS-COTIZACION-LEIDA.
009400     05  WS-PAR-BASE-LEIDO        PIC X(03).
009500     05  WS-PAR-CONTRA-LEIDO      PIC X(03).
009600     05  FILLER                   PIC X(38).
009700 01  WS-CANT-EDITADA REDEFINES WS-COTIZACION-LEIDA.
009800     05  FILLER                   PIC X(06).
009900     05  WS-PRECIO-EDITADO        PIC ZZZZZZZZ9,99999999.
010000     05  FILLER                   PIC X(31).
010100 01  WS-CONTADORES.
010200     05  IX-PROVEEDOR             PIC S9(02) COMP VALUE ZEROS.
010300     05  CT-COTIZACIONES-MAX      PIC S9(05) COMP VALUE 500.
010400 01  SW-INDICADORES.
010500     05  SW-DESCARTAR             PIC X(01)   VALUE 'N'.
010600         88  SW-DESCARTAR-COTIZ               VALUE 'S'.
010700     05  SW-EOF-PROVEEDOR         PIC X(01)   VALUE 'N'.
010800         88  SW-FIN-DE-PROVEEDOR              VALUE 'S'.
010900     05  SW-UPSI0-ON              PIC X(01).
011000     05  SW-UPSI0-OFF             PIC X(01).
011100*
011200*    TABLA DE PROVEEDORES Y CONSTANTES DE DIVISAS
011300*
011400     COPY V1WC060.
011500 LINKAGE SECTION.
011600 01  LK-CANT-COTIZACIONES         PIC S9(05) COMP.
011700 01  LK-TABLA-COTIZACIONES.
011800     05  LK-COTIZACION OCCURS 500 TIMES
011900                              INDEXED BY IX-COTIZ.
012000         COPY V1WC010.
012100 01  LK-CANT-PROVEEDORES-M        PIC S9(02) COMP.
012200 01  LK-TABLA-PROVEEDOR-META.
012300     05  LK-PROVEEDOR-META OCCURS 3 TIMES
012400                              INDEXED BY IX-PROV-M.
012500         COPY V1WC030.
012600 01  LK-BGECRET0.
012700     COPY BGECRET0.
012800 PROCEDURE DIVISION USING LK-CANT-COTIZACIONES
012900                           LK-TABLA-COTIZACIONES
013000                           LK-CANT-PROVEEDORES-M
013100                           LK-TABLA-PROVEEDOR-META
013200                           LK-BGECRET0.
013300*-----------------------------------------------------------*
013400 MAINLINE SECTION.
013500 MAINLINE-INICIO.
013600     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT
013700     PERFORM 2000-PROCESO THRU 2000-PROCESO-EXIT
013800     PERFORM 3000-FIN THRU 3000-FIN-EXIT
013900     GOBACK.
014000 MAINLINE-EXIT.
014100     EXIT.
014200*-----------------------------------------------------------*
014300 1000-INICIO.
014400     MOVE '00' TO BGE-COD-RETORNO OF LK-BGECRET0
014500     MOVE ZEROS TO LK-CANT-COTIZACIONES
014600     MOVE ZEROS TO LK-CANT-PROVEEDORES-M.
014700 1000-INICIO-EXIT.
014800     EXIT.
014900*-----------------------------------------------------------*
015000 2000-PROCESO.
015100     MOVE 1 TO IX-PROVEEDOR
015200     PERFORM 2100-LEER-PROVEEDOR THRU 2100-LEER-PROVEEDOR-EXIT
015300         UNTIL IX-PROVEEDOR > CT-CANT-PROVEEDORES.                V1-0388 
015400 2000-PROCESO-EXIT.
015500     EXIT.
015600*-----------------------------------------------------------*
015700*    LECTURA SECUENCIAL DE UN ARCHIVO DE PROVEEDOR           *
015800*-----------------------------------------------------------*
015900 2100-LEER-PROVEEDOR.
016000     MOVE 'N' TO SW-EOF-PROVEEDOR
016100     EVALUATE IX-PROVEEDOR
016200         WHEN 1
016300             OPEN INPUT ARCH-PROVEEDOR-1
016400             IF NOT WS-PROV1-OK
016500                 MOVE 'S' TO SW-EOF-PROVEEDOR
016600             END-IF
016700         WHEN 2
016800             OPEN INPUT ARCH-PROVEEDOR-2
016900             IF NOT WS-PROV2-OK
017000                 MOVE 'S' TO SW-EOF-PROVEEDOR
017100             END-IF
017200         WHEN 3
017300             OPEN INPUT ARCH-PROVEEDOR-3
017400             IF NOT WS-PROV3-OK                                   V1-0355 
017500                 MOVE 'S' TO SW-EOF-PROVEEDOR
017600             END-IF
017700     END-EVALUATE
017800
017900     PERFORM 2150-LEER-Y-CARGAR-COTIZ
018000         THRU 2150-LEER-Y-CARGAR-COTIZ-EXIT
018100         UNTIL SW-FIN-DE-PROVEEDOR
018200
018300     EVALUATE IX-PROVEEDOR
018400         WHEN 1  CLOSE ARCH-PROVEEDOR-1
018500         WHEN 2  CLOSE ARCH-PROVEEDOR-2
018600         WHEN 3  CLOSE ARCH-PROVEEDOR-3
018700     END-EVALUATE
018800     ADD 1 TO IX-PROVEEDOR.
018900 2100-LEER-PROVEEDOR-EXIT.
019000     EXIT.
019100*-----------------------------------------------------------*
019200 2150-LEER-Y-CARGAR-COTIZ.
019300     EVALUATE IX-PROVEEDOR
019400         WHEN 1
019500             READ ARCH-PROVEEDOR-1 INTO WS-COTIZACION-LEIDA
019600                 AT END
019700                     SET SW-FIN-DE-PROVEEDOR TO TRUE
019800             END-READ
019900         WHEN 2
020000             READ ARCH-PROVEEDOR-2 INTO WS-COTIZACION-LEIDA
020100                 AT END
020200                     SET SW-FIN-DE-PROVEEDOR TO TRUE
020300             END-READ
020400         WHEN 3
020500             READ ARCH-PROVEEDOR-3 INTO WS-COTIZACION-LEIDA
020600                 AT END
020700                     SET SW-FIN-DE-PROVEEDOR TO TRUE
020800             END-READ
020900     END-EVALUATE
021000     IF NOT SW-FIN-DE-PROVEEDOR
021100         PERFORM 2200-PROCESAR-COTIZACION
021200             THRU 2200-PROCESAR-COTIZACION-EXIT
021300     END-IF.
021400 2150-LEER-Y-CARGAR-COTIZ-EXIT.
021500     EXIT.
021600*-----------------------------------------------------------*
021700*    PROCESO DE UNA COTIZACION LEIDA - BRECHA ARS Y CARGA    *
021800*-----------------------------------------------------------*
021900 2200-PROCESAR-COTIZACION.
022000*    VUELCA A TRAZA (UPSI-0) EL PRECIO EDITADO DE LA COTIZ.       V1-0399
022100*    LEIDA, ANTES DE APLICAR LA BRECHA ARS SI CORRESPONDE        V1-0399
022200     IF UPSI-0
022300         DISPLAY 'V1B002Z - COTIZ LEIDA - PRECIO='
022400                  WS-PRECIO-EDITADO
022500     END-IF
022600     MOVE 'N' TO SW-DESCARTAR
022700
022800     IF WS-PAR-BASE-LEIDO OF WS-PAR-MONEDAS-LEIDO = 'ARS'
022900        OR WS-PAR-CONTRA-LEIDO OF WS-PAR-MONEDAS-LEIDO = 'ARS'
023000         CALL 'V1B004J' USING WS-COTIZACION-LEIDA
023100                               SW-DESCARTAR
023200                               LK-BGECRET0
023300         IF BGE-RC-ABEND OF LK-BGECRET0
023400             DISPLAY 'V1B002Z - ABEND EN V1B004J - COD='
023500                      BGE-COD-RETORNO OF LK-BGECRET0
023600*            SE DEJA EL PAR DE MONEDAS QUE PROVOCO EL ABEND EN     V1-0400
023700*            BGE-VAR1/VAR2-ERROR PARA DIAGNOSTICO DEL LLAMADOR     V1-0400
023800             MOVE WS-PAR-BASE-LEIDO OF WS-PAR-MONEDAS-LEIDO
023900                 TO BGE-VAR1-ERROR OF LK-BGECRET0
024000             MOVE WS-PAR-CONTRA-LEIDO OF WS-PAR-MONEDAS-LEIDO
024100                 TO BGE-VAR2-ERROR OF LK-BGECRET0
024200             GOBACK
024300         END-IF
024400     END-IF
024500
024600     IF NOT SW-DESCARTAR-COTIZ
024700         IF LK-CANT-COTIZACIONES < CT-COTIZACIONES-MAX
024800             ADD 1 TO LK-CANT-COTIZACIONES
024900             SET IX-COTIZ TO LK-CANT-COTIZACIONES
025000             MOVE WS-COTIZACION-LEIDA
025100                 TO LK-COTIZACION(IX-COTIZ)
025200             PERFORM 2300-ACTUALIZAR-METADATA
025300                 THRU 2300-ACTUALIZAR-METADATA-EXIT
025400         ELSE
025500             SET BGE-RC-AVISO OF LK-BGECRET0 TO TRUE
025600             MOVE 'TABLALLEN' TO BGE-COD-MENSAJE OF LK-BGECRET0
025700         END-IF
025800     END-IF.
025900 2200-PROCESAR-COTIZACION-EXIT.
026000     EXIT.
026100*-----------------------------------------------------------*
026200*    METADATA POR PROVEEDOR - BUSCA O AGREGA LA ENTRADA      *
026300*-----------------------------------------------------------*
026400 2300-ACTUALIZAR-METADATA.
026500     SET IX-PROV-M TO 1
026600     SEARCH LK-PROVEEDOR-META VARYING IX-PROV-M
026700         AT END
026800             ADD 1 TO LK-CANT-PROVEEDORES-M
026900             SET IX-PROV-M TO LK-CANT-PROVEEDORES-M
027000             MOVE RAW-NOMBRE-PROVEEDOR OF WS-COTIZACION-LEIDA
027100                 TO PVM-NOMBRE-PROVEEDOR(IX-PROV-M)
027200             MOVE TB-PROV-PREFIJO(IX-PROVEEDOR)
027300                 TO PVM-PREFIJO-PROVEEDOR(IX-PROV-M)
027400*            EL TIMESTAMP SOLO SE TOMA SI EL NOMBRE DE LA          V1-0400
027500*            COTIZACION COINCIDE CON EL NOMBRE CONFIGURADO DEL     V1-0400
027600*            PROVEEDOR (TB-PROV-NOMBRE) - SI NO COINCIDE ES UN     V1-0400
027700*            ERROR DE DATOS RECUPERABLE, SE DEJA EN CERO Y SE      V1-0400
027800*            REGISTRA EL AVISO, PERO LA CORRIDA CONTINUA           V1-0400
027900             IF RAW-NOMBRE-PROVEEDOR OF WS-COTIZACION-LEIDA
028000                                = TB-PROV-NOMBRE(IX-PROVEEDOR)
028100                 MOVE RAW-TIMESTAMP-SEG OF WS-COTIZACION-LEIDA
028200                     TO PVM-ULTIMO-TIMESTAMP(IX-PROV-M)
028300             ELSE
028400                 MOVE ZEROS TO PVM-ULTIMO-TIMESTAMP(IX-PROV-M)
028500                 DISPLAY 'V1B002Z - NOMBRE DE PROVEEDOR NO '
028600                      'COINCIDE CON LA CONFIGURACION - PREFIJO='
028700                      TB-PROV-PREFIJO(IX-PROVEEDOR)
028800                      ' RECIBIDO=' RAW-NOMBRE-PROVEEDOR OF
028900                      WS-COTIZACION-LEIDA
029000             END-IF
029100             MOVE 1 TO PVM-CANT-COTIZACIONES(IX-PROV-M)
029200         WHEN PVM-NOMBRE-PROVEEDOR(IX-PROV-M)
029300                  = RAW-NOMBRE-PROVEEDOR OF WS-COTIZACION-LEIDA
029400*            PVM-ULTIMO-TIMESTAMP QUEDA CON EL TIMESTAMP DE LA     V1-0399
029500*            PRIMERA COTIZACION DE ESTE PROVEEDOR (NO SE           V1-0399
029600*            ACTUALIZA EN LAS SIGUIENTES) - NO SE PROMEDIA NI
029700*            SE TOMA EL MAYOR, SOLO SE CUENTA LA CANTIDAD
029800             ADD 1 TO PVM-CANT-COTIZACIONES(IX-PROV-M)
029900     END-SEARCH.
030000 2300-ACTUALIZAR-METADATA-EXIT.
030100     EXIT.
030200*-----------------------------------------------------------*
030300 3000-FIN.
030400     CONTINUE.
030500 3000-FIN-EXIT.
030600     EXIT.
030700*-----------------------------------------------------------*
030800 9999-ABEND-ARCHIVO.
030900     DISPLAY 'V1B002Z - ERROR DE ARCHIVO - PROVEEDOR='
031000              IX-PROVEEDOR
031100     SET BGE-RC-ABEND OF LK-BGECRET0 TO TRUE
031200     GOBACK.
031300 9999-ABEND-ARCHIVO-EXIT.
031400     EXIT.
