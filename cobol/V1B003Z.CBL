000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    V1B003Z.
000300 AUTHOR.        A.SOTO.
000400 INSTALLATION.  DEPTO. DE SISTEMAS - AREA MERCADOS.
000500 DATE-WRITTEN.  01/09/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - VER NORMA DE SEGURIDAD 04.
000800*****************************************************************
000900*                                                               *
001000*   V1B003Z  --  AGREGACION DE COTIZACIONES POR PAR DE MONEDA *
001100*   ------------------------------------------------------     *
001200*   SUBPROGRAMA INVOCADO DESDE V1B001Z.  RECIBE LA TABLA DE    *
001300*   COTIZACIONES CRUDAS ARMADA POR V1B002Z Y CALCULA, PARA     *
001400*   CADA PAR DE MONEDAS DISTINTO PRESENTE EN LA TABLA, EL      *
001500*   PROMEDIO ARITMETICO SIMPLE (SIN REDONDEAR) DE LOS PRECIOS  *
001600*   APORTADOS POR LOS DISTINTOS PROVEEDORES PARA ESE PAR.      *
001700*                                                               *
001800*   CUANDO HAY DOS O MAS PARTICIPANTES, EL TIMESTAMP DE LA     *
001900*   TASA AGREGADA ES LA HORA DE PROCESO DE ESTA CORRIDA (NO EL  *
002000*   TIMESTAMP DE NINGUNA COTIZACION FUENTE) Y EL NOMBRE DE      *
002100*   PROVEEDOR QUEDA IDENTIFICADO COMO 'Haveno-Aggregate'.       *
002200*   CUANDO HAY UN SOLO PARTICIPANTE LA COTIZACION PASA SIN      *
002300*   CAMBIOS - PRECIO, TIMESTAMP Y PROVEEDOR SON LOS ORIGINALES. *
002400*                                                               *
002500*   LOG DE MODIFICACIONES                                      *
002600*   ---------------------                                      *
002700*   FECHA      AUTOR   TICKET    DESCRIPCION                   *
002800*   01/09/1991 A.SOTO  V1-0301   VERSION ORIGINAL              *
002900*   14/01/1999 A.SOTO  V1-0311   REVISION DE CAMPOS TIMESTAMP  *
003000*                                 PARA EL AÑO 2000              *
003100*   06/02/2005 L.PAEZ  V1-0398   CORRIGE CASO DE UN SOLO        *
003200*                                 PROVEEDOR - YA NO SE RENOMBRA *
003300*                                 A Haveno-Aggregate SI NO HUBO *
003400*                                 PROMEDIO REAL                 *
003500*   11/04/2006 L.PAEZ  V1-0399   EL NOMBRE DEL AGREGADOR AHORA  *
003600*                                 VIENE DE LA TABLA DE          *
003700*                                 PARAMETROS V1WC060, YA NO SE  *
003800*                                 DUPLICA LA CONSTANTE LOCAL -  *
003900*                                 SE AGREGA TRAZA (UPSI-0) DE    *
004000*                                 LA SUMA EDITADA AL PROMEDIAR   *
004100*   18/04/2006 L.PAEZ  V1-0400   LA TASA PROMEDIADA AHORA LLEVA  *
004200*                                 LA HORA DE PROCESO EN          *
004300*                                 TIMESTAMP-SEG, NO EL TIMESTAMP *
004400*                                 MAS RECIENTE DE LOS            *
004500*                                 PROVEEDORES - ESE ULTIMO       *
004600*                                 TIMESTAMP FUENTE SE CONSERVA   *
004700*                                 SOLO PARA TRAZA (UPSI-0)       *
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON STATUS IS SW-UPSI0-ON
005300            OFF STATUS IS SW-UPSI0-OFF.
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600 01  WS-CONTADORES.
005700     05  IX-COTIZ-EXT             PIC S9(05) COMP VALUE ZEROS.
005800     05  IX-COTIZ-INT             PIC S9(05) COMP VALUE ZEROS.
005900     05  WS-CANT-PARTICIPANTES    PIC S9(05) COMP VALUE ZEROS.
006000*    VISTA EN BLOQUE PARA LIMPIAR LOS TRES CONTADORES DE UNA VEZ
006100 01  WS-CONTADORES-GRP REDEFINES WS-CONTADORES.
006200     05  WS-CONTADORES-BLOQUE     PIC X(12).
006300 01  WS-ACUMULADORES.
006400     05  WS-SUMA-PRECIOS          PIC S9(11)V9(08) COMP-3
006500                                   VALUE ZEROS.
006600     05  WS-PRECIO-PROMEDIO       PIC S9(09)V9(08) COMP-3
006700                                   VALUE ZEROS.
006800     05  WS-TIMESTAMP-MAYOR       PIC S9(11)      VALUE ZEROS.
006900 01  WS-PROMEDIO-EDITADO REDEFINES WS-ACUMULADORES.
007000     05  FILLER                   PIC X(08).
007100     05  WS-SUMA-EDITADA          PIC ZZZZZZZZZ9,99999999.
007200     05  FILLER                   PIC X(11).
007300*    HORA DE PROCESO PARA EL TIMESTAMP DE LA TASA PROMEDIADA
007400 01  WS-TIMESTAMP-CORRIDA-GRP.
007500     05  WS-FECHA-CORRIDA         PIC 9(06)      VALUE ZEROS.
007600     05  WS-HORA-CORRIDA          PIC 9(08)      VALUE ZEROS.
007700     05  WS-TIMESTAMP-CORRIDA     PIC S9(11)      VALUE ZEROS.
007800     05  FILLER                   PIC X(04).
007900 01  WS-YA-PROCESADA-TABLA.
008000     05  WS-YA-PROCESADA OCCURS 500 TIMES
008100                              PIC X(01) VALUE 'N'.
008200         88  WS-COTIZ-YA-PROCESADA          VALUE 'S'.
008300 01  WS-YA-PROCESADA-GRP REDEFINES WS-YA-PROCESADA-TABLA.
008400     05  WS-YA-PROCESADA-BLOQUE   PIC X(500).
008500     COPY V1WC060.
008600 01  SW-INDICADORES.
008700     05  SW-UPSI0-ON              PIC X(01).
008800     05  SW-UPSI0-OFF             PIC X(01).
008900 LINKAGE SECTION.
009000 01  LK-CANT-COTIZACIONES         PIC S9(05) COMP.
009100 01  LK-TABLA-COTIZACIONES.
009200     05  LK-COTIZACION OCCURS 500 TIMES
009300                              INDEXED BY IX-COT-A.
009400         COPY V1WC010.
009500 01  LK-CANT-TASAS-AGREG          PIC S9(05) COMP.
009600 01  LK-TABLA-TASA-AGREGADA.
009700     05  LK-TASA-AGREGADA OCCURS 500 TIMES
009800                              INDEXED BY IX-TASA-A.
009900         COPY V1WC020.
010000 01  LK-BGECRET0.
010100     COPY BGECRET0.
010200 PROCEDURE DIVISION USING LK-CANT-COTIZACIONES
010300                           LK-TABLA-COTIZACIONES
010400                           LK-CANT-TASAS-AGREG
010500                           LK-TABLA-TASA-AGREGADA
010600                           LK-BGECRET0.
010700*-----------------------------------------------------------*
010800 MAINLINE SECTION.
010900 MAINLINE-INICIO.
011000     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT
011100     PERFORM 2000-PROCESO THRU 2000-PROCESO-EXIT
011200     PERFORM 3000-FIN THRU 3000-FIN-EXIT
011300     GOBACK.
011400 MAINLINE-EXIT.
011500     EXIT.
011600*-----------------------------------------------------------*
011700 1000-INICIO.
011800     MOVE '00' TO BGE-COD-RETORNO OF LK-BGECRET0
011900     MOVE LOW-VALUES TO WS-CONTADORES-BLOQUE
012000     MOVE SPACES TO WS-YA-PROCESADA-BLOQUE
012100     MOVE LOW-VALUES TO WS-YA-PROCESADA-BLOQUE
012200     INSPECT WS-YA-PROCESADA-BLOQUE
012300         REPLACING ALL LOW-VALUES BY 'N'
012400     MOVE ZEROS TO LK-CANT-TASAS-AGREG.
012500 1000-INICIO-EXIT.
012600     EXIT.
012700*-----------------------------------------------------------*
012800 2000-PROCESO.
012900     MOVE 1 TO IX-COTIZ-EXT
013000     PERFORM 2050-EVALUAR-COTIZACION
013100         THRU 2050-EVALUAR-COTIZACION-EXIT
013200         UNTIL IX-COTIZ-EXT > LK-CANT-COTIZACIONES.
013300 2000-PROCESO-EXIT.
013400     EXIT.
013500*-----------------------------------------------------------*
013600 2050-EVALUAR-COTIZACION.
013700     IF NOT WS-COTIZ-YA-PROCESADA(IX-COTIZ-EXT)
013800         PERFORM 2100-AGRUPAR-PAR
013900             THRU 2100-AGRUPAR-PAR-EXIT
014000     END-IF
014100     SET IX-COTIZ-EXT UP BY 1.
014200 2050-EVALUAR-COTIZACION-EXIT.
014300     EXIT.
014400*-----------------------------------------------------------*
014500*    AGRUPA TODAS LAS COTIZACIONES DEL MISMO PAR DE MONEDAS  *
014600*    QUE ACOMPAÑAN A LA COTIZACION EN IX-COTIZ-EXT Y CALCULA  *
014700*    EL PROMEDIO ARITMETICO SIMPLE (SIN REDONDEO) DE PRECIOS  *
014800*-----------------------------------------------------------*
014900 2100-AGRUPAR-PAR.
015000     MOVE ZEROS TO WS-SUMA-PRECIOS
015100     MOVE ZEROS TO WS-CANT-PARTICIPANTES
015200     MOVE ZEROS TO WS-TIMESTAMP-MAYOR                             V1-0311
015300
015400     MOVE IX-COTIZ-EXT TO IX-COTIZ-INT
015500     PERFORM 2150-ACUMULAR-PAR THRU 2150-ACUMULAR-PAR-EXIT
015600         UNTIL IX-COTIZ-INT > LK-CANT-COTIZACIONES
015700
015800     IF WS-CANT-PARTICIPANTES > ZEROS
015900         ADD 1 TO LK-CANT-TASAS-AGREG
016000         SET IX-TASA-A TO LK-CANT-TASAS-AGREG
016100         MOVE RAW-MONEDA-BASE(IX-COTIZ-EXT)
016200             TO AGR-MONEDA-BASE(IX-TASA-A)
016300         MOVE RAW-MONEDA-CONTRAPARTE(IX-COTIZ-EXT)
016400             TO AGR-MONEDA-CONTRAPARTE(IX-TASA-A)
016500         IF WS-CANT-PARTICIPANTES = 1                              V1-0398
016600*            UN SOLO PROVEEDOR PARA EL PAR - LA COTIZACION PASA
016700*            SIN CAMBIOS, CONSERVANDO SU PROVEEDOR ORIGINAL
016800             MOVE RAW-PRECIO(IX-COTIZ-EXT) TO AGR-PRECIO(IX-TASA-A)
016900             MOVE RAW-TIMESTAMP-SEG(IX-COTIZ-EXT)
017000                 TO AGR-TIMESTAMP-SEG(IX-TASA-A)
017100             MOVE RAW-NOMBRE-PROVEEDOR(IX-COTIZ-EXT)
017200                 TO AGR-NOMBRE-PROVEEDOR(IX-TASA-A)
017300         ELSE
017400*            PROMEDIO ARITMETICO SIMPLE - SIN REDONDEO, POR
017500*            REGLA DE NEGOCIO DEL CONSOLIDADOR DE TASAS
017600             COMPUTE WS-PRECIO-PROMEDIO =
017700                     WS-SUMA-PRECIOS / WS-CANT-PARTICIPANTES
017800             MOVE WS-PRECIO-PROMEDIO TO AGR-PRECIO(IX-TASA-A)
017900*            LA TASA PROMEDIADA LLEVA LA HORA DE PROCESO, NO EL   V1-0400
018000*            TIMESTAMP MAS RECIENTE DE LOS PROVEEDORES - EL       V1-0400
018100*            ULTIMO TIMESTAMP FUENTE (WS-TIMESTAMP-MAYOR) QUEDA   V1-0400
018200*            SOLO PARA TRAZA (UPSI-0), ABAJO                     V1-0400
018300             ACCEPT WS-FECHA-CORRIDA FROM DATE
018400             ACCEPT WS-HORA-CORRIDA FROM TIME
018500             COMPUTE WS-TIMESTAMP-CORRIDA =
018600                     (WS-FECHA-CORRIDA * 100000) +
018700                     (WS-HORA-CORRIDA / 1000)
018800             MOVE WS-TIMESTAMP-CORRIDA TO AGR-TIMESTAMP-SEG(IX-TASA-A)
018900             MOVE CT-NOMBRE-TASA-PROMEDIO
019000                 TO AGR-NOMBRE-PROVEEDOR(IX-TASA-A)
019100             IF UPSI-0
019200                 DISPLAY 'V1B003Z - PAR=' AGR-MONEDA-BASE(IX-TASA-A)
019300                          '/' AGR-MONEDA-CONTRAPARTE(IX-TASA-A)
019400                          ' SUMA=' WS-SUMA-EDITADA
019500                          ' PARTICIPANTES=' WS-CANT-PARTICIPANTES
019600                          ' ULT-TIMESTAMP-FUENTE=' WS-TIMESTAMP-MAYOR
019700             END-IF
019800         END-IF
019900     END-IF.
020000 2100-AGRUPAR-PAR-EXIT.
020100     EXIT.
020200*-----------------------------------------------------------*
020300 2150-ACUMULAR-PAR.
020400     IF NOT WS-COTIZ-YA-PROCESADA(IX-COTIZ-INT)
020500        AND RAW-MONEDA-BASE(IX-COTIZ-INT) =
020600            RAW-MONEDA-BASE(IX-COTIZ-EXT)
020700        AND RAW-MONEDA-CONTRAPARTE(IX-COTIZ-INT) =
020800            RAW-MONEDA-CONTRAPARTE(IX-COTIZ-EXT)
020900         ADD RAW-PRECIO(IX-COTIZ-INT) TO WS-SUMA-PRECIOS
021000         ADD 1 TO WS-CANT-PARTICIPANTES
021100         IF RAW-TIMESTAMP-SEG(IX-COTIZ-INT) >
021200            WS-TIMESTAMP-MAYOR
021300             MOVE RAW-TIMESTAMP-SEG(IX-COTIZ-INT)
021400                 TO WS-TIMESTAMP-MAYOR
021500         END-IF
021600         SET WS-COTIZ-YA-PROCESADA(IX-COTIZ-INT) TO TRUE
021700     END-IF
021800     SET IX-COTIZ-INT UP BY 1.
021900 2150-ACUMULAR-PAR-EXIT.
022000     EXIT.
022100*-----------------------------------------------------------*
022200 3000-FIN.
022300     CONTINUE.
022400 3000-FIN-EXIT.
022500     EXIT.
