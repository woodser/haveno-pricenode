000100*****************************************************************
000200*                                                               *
000300*   V1WC050  --  BRECHA DEL MERCADO BLUE DEL PESO ARGENTINO   *
000400*   ------------------------------------------------------     *
000500*   REGISTRO UNICO (ESCALAR) CON EL MULTIPLICADOR DE BRECHA    *
000600*   VIGENTE ENTRE LA TASA OFICIAL Y LA TASA BLUE DEL ARS.      *
000700*   EL ARCHIVO PUEDE NO EXISTIR O VENIR VACIO EN UNA CORRIDA   *
000800*   (BRECHA NO DISPONIBLE); ESO NO ES CONDICION DE ABEND.      *
000900*                                                               *
001000*   LOG DE MODIFICACIONES                                      *
001100*   ---------------------                                      *
001200*   FECHA      AUTOR   TICKET    DESCRIPCION                   *
001300*   30/08/1991 A.SOTO  V1-0301   VERSION ORIGINAL              *
001400*   11/04/2006 L.PAEZ  V1-0399   SE AGREGAN CAMPOS DE VIGENCIA *
001500*                                 Y ORIGEN DE LA BRECHA PARA     *
001600*                                 AUDITORIA DE LA CORRIDA        *
001700*****************************************************************
001800 01  BRECHA-ARS-REG.
001900     05  BRA-MULTIPLICADOR           PIC S9(05)V9(08) COMP-3.
002000     05  BRA-FECHA-VIGENCIA          PIC 9(08)   VALUE ZEROS.
002100     05  BRA-COD-SISTEMA-ORIGEN      PIC X(04)   VALUE SPACES.
002200     05  BRA-IND-BRECHA-VIGENTE      PIC X(01)   VALUE 'N'.
002300         88  BRA-BRECHA-ESTA-VIGENTE             VALUE 'S'.
002400     05  BRA-RESERVADO-1             PIC X(20)   VALUE SPACES.
002500     05  FILLER                      PIC X(20).
